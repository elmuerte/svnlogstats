000100*----------------------------------------------------------------*
000200* SVNREV.cpybk
000300*----------------------------------------------------------------*
000400* ONE SVN REVISION, FULLY PARSED, WITH ITS CHANGED-FILE TABLE AND
000500* ITS DERIVED ISSUE/PROJECT LISTS.  BUILT BY RVLRPT00 (WORKING-
000600* STORAGE OWNER) AND PASSED BY REFERENCE TO RVLISSX AND RVLCSVW
000700* (LINKAGE SECTION), THE SAME WAY THE VBAC/CUYP CALL RECORDS ARE
000800* SHARED BETWEEN A TRF CALLER AND ITS CALLED ROUTINE.
000900*
001000* THE CHANGED-FILE, ISSUE AND PROJECT TABLES ARE FIXED-MAXIMUM
001100* OCCURS TABLES WITH A SEPARATE COUNT FIELD RATHER THAN OCCURS
001200* DEPENDING ON - THIS SHOP DOES NOT VARY A RECORD'S PHYSICAL
001300* SIZE AT RUN TIME FOR A WORKING-STORAGE TABLE.
001400*----------------------------------------------------------------*
001500 01  WK-C-SVNREV-RECORD.
001600*                        REVISION IDENTITY
001700     05  WK-C-SVNREV-ID              PIC 9(09).
001800*                        SVN REVISION NUMBER (R<N>)
001900     05  WK-C-SVNREV-AUTHOR          PIC X(32).
002000*                        COMMITTER USER NAME
002100     05  WK-C-SVNREV-DATE            PIC 9(08).
002200*                        COMMIT DATE CCYYMMDD
002300     05  WK-C-SVNREV-DATE-R REDEFINES WK-C-SVNREV-DATE.
002400         10  WK-C-SVNREV-DATE-CC     PIC 9(02).
002500         10  WK-C-SVNREV-DATE-YY     PIC 9(02).
002600         10  WK-C-SVNREV-DATE-MM     PIC 9(02).
002700         10  WK-C-SVNREV-DATE-DD     PIC 9(02).
002800     05  WK-C-SVNREV-TIME            PIC 9(06).
002900*                        COMMIT TIME HHMMSS (OFFSET DISCARDED)
003000     05  WK-C-SVNREV-TIME-R REDEFINES WK-C-SVNREV-TIME.
003100         10  WK-C-SVNREV-TIME-HH     PIC 9(02).
003200         10  WK-C-SVNREV-TIME-MN     PIC 9(02).
003300         10  WK-C-SVNREV-TIME-SS     PIC 9(02).
003400     05  WK-C-SVNREV-COMMENT         PIC X(2000).
003500*                        COMMIT LOG MESSAGE, NEWLINE JOINED
003600     05  WK-C-SVNREV-MERGE-STATUS    PIC X(06).
003700*                        NORMAL / MERGED / UNSURE
003800         88  WK-C-SVNREV-MRG-NORMAL        VALUE "NORMAL".
003900         88  WK-C-SVNREV-MRG-MERGED        VALUE "MERGED".
004000         88  WK-C-SVNREV-MRG-UNSURE        VALUE "UNSURE".
004100*----------------------------------------------------------------*
004200*                        CHANGED-FILE TABLE
004300     05  WK-C-SVNREV-FC-COUNT        PIC 9(05) COMP.
004400     05  WK-C-SVNREV-FC-TAB OCCURS 1000 TIMES
004500             INDEXED BY WK-C-SVNREV-FC-IDX.
004600         10  WK-C-SVNREV-FC-FILENAME     PIC X(200).
004700*                        REPOSITORY PATH, NO LEADING SLASH
004800         10  WK-C-SVNREV-FC-CHGTYPE      PIC X(01).
004900             88  WK-C-SVNREV-FC-ADDED        VALUE "A".
005000             88  WK-C-SVNREV-FC-MODIFIED     VALUE "M".
005100             88  WK-C-SVNREV-FC-DELETED      VALUE "D".
005200             88  WK-C-SVNREV-FC-REPLACED     VALUE "R".
005300         10  WK-C-SVNREV-FC-IN-MANIFEST  PIC X(01).
005400             88  WK-C-SVNREV-FC-MANIFEST-Y   VALUE "Y".
005500             88  WK-C-SVNREV-FC-MANIFEST-N   VALUE "N".
005600         10  WK-C-SVNREV-FC-BINARY       PIC X(01).
005700             88  WK-C-SVNREV-FC-BINARY-Y     VALUE "Y".
005800             88  WK-C-SVNREV-FC-BINARY-N     VALUE "N".
005900         10  WK-C-SVNREV-FC-FROM-PATH    PIC X(200).
006000*                        COPY-FROM PATH, BLANK IF NOT A COPY
006100         10  WK-C-SVNREV-FC-FROM-REV     PIC 9(09).
006200*                        COPY-FROM REVISION, ZERO IF NOT A COPY
006300         10  WK-C-SVNREV-FC-LINES-ADD    PIC 9(07) COMP.
006400         10  WK-C-SVNREV-FC-LINES-DEL    PIC 9(07) COMP.
006500         10  WK-C-SVNREV-FC-LINES-CHG    PIC 9(07) COMP.
006600*----------------------------------------------------------------*
006700*                        DERIVED ISSUE LIST (RVLISSX OUTPUT)
006800     05  WK-C-SVNREV-ISS-COUNT       PIC 9(03) COMP.
006900     05  WK-C-SVNREV-ISS-TAB OCCURS 50 TIMES
007000             INDEXED BY WK-C-SVNREV-ISS-IDX
007100             PIC X(20).
007200*                        DERIVED PROJECT-CODE LIST
007300     05  WK-C-SVNREV-PRJ-COUNT       PIC 9(03) COMP.
007400     05  WK-C-SVNREV-PRJ-TAB OCCURS 50 TIMES
007500             INDEXED BY WK-C-SVNREV-PRJ-IDX
007600             PIC X(10).
007700     05  FILLER                      PIC X(20).
