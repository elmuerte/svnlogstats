000100*----------------------------------------------------------------*
000200* SVNGRP.cpybk
000300*----------------------------------------------------------------*
000400* FIXED FILE-GROUP SUFFIX TABLES FOR THE REVISION REPORT.
000500* EACH GROUP IS A SHORT NAME PLUS A LIST OF FILENAME SUFFIXES;
000600* A CHANGED FILE BELONGS TO A GROUP IF ITS NAME ENDS WITH ANY ONE
000700* OF THAT GROUP'S SUFFIXES (PLAIN TRAILING-SUBSTRING MATCH, CASE
000800* SENSITIVE).  A FILE MAY FALL INTO BOTH GROUPS IF THE SUFFIX
000900* SETS OVERLAP - EACH GROUP'S TOTALS ARE KEPT INDEPENDENTLY.
001000*
001100* THESE ARE COMPILE-TIME TABLES ONLY, LOADED BY RVLCSVW PARAGRAPH
001200* A010-INITIALIZE-GROUP-TABLE.  THE AUDIT SHOP HAS NO RUN-TIME
001300* CONFIGURATION FACILITY FOR THIS JOB - A NEW GROUP OR SUFFIX
001400* MEANS A RECOMPILE OF RVLCSVW, THE SAME AS ANY OTHER FIXED
001500* TABLE IN THIS SHOP.
001600*----------------------------------------------------------------*
001700 01  WK-C-SVNGRP-TABLE.
001800*                        GROUP 1 - CODE FILES
001900     05  WK-C-SVNGRP-G1-NAME        PIC X(08).
002000     05  WK-C-SVNGRP-G1-SFX-CNT     PIC 9(02) COMP.
002100     05  WK-C-SVNGRP-G1-SFX-ENTRY   OCCURS 6 TIMES.
002200         10  WK-C-SVNGRP-G1-SFX-TXT PIC X(10).
002300         10  WK-C-SVNGRP-G1-SFX-LN  PIC 9(02) COMP.
002400*                        GROUP 2 - CONFIGURATION FILES
002500     05  WK-C-SVNGRP-G2-NAME        PIC X(08).
002600     05  WK-C-SVNGRP-G2-SFX-CNT     PIC 9(02) COMP.
002700     05  WK-C-SVNGRP-G2-SFX-ENTRY   OCCURS 3 TIMES.
002800         10  WK-C-SVNGRP-G2-SFX-TXT PIC X(10).
002900         10  WK-C-SVNGRP-G2-SFX-LN  PIC 9(02) COMP.
003000     05  FILLER                     PIC X(08).
