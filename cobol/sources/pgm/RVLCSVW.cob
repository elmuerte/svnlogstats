000100*----------------------------------------------------------------*
000200 IDENTIFICATION DIVISION.
000300*----------------------------------------------------------------*
000400 PROGRAM-ID.     RVLCSVW.
000500 AUTHOR.         CHAN WAI MUN.
000600 INSTALLATION.   FUNDS TRANSFER SYSTEMS DEPT.
000700 DATE-WRITTEN.   02 MAY 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*----------------------------------------------------------------*
001100*DESCRIPTION :  CALLED ROUTINE THAT CALCULATES THE PER-REVISION
001200*               TOTALS FOR THE REPOSITORY AUDIT REPORT AND
001300*               WRITES ONE (OR, IN NORMALISED-ISSUE MODE, MORE
001400*               THAN ONE) DETAIL LINE TO THE COMMA-SEPARATED
001500*               OUTPUT FILE.  ALSO OWNS THE OUTPUT FILE ITSELF -
001600*               WRITES THE COLUMN HEADING LINE ON ITS FIRST CALL
001700*               AND CLOSES THE FILE WHEN TOLD TO BY RVLRPT00.
001800*----------------------------------------------------------------*
001900*NOTE        :  CALLED ONCE PER CLOSED REVISION FROM RVLRPT00
002000*               WITH WK-C-CSVW-OPCODE = "W", AND ONCE MORE AT
002100*               END OF JOB WITH WK-C-CSVW-OPCODE = "C" TO CLOSE
002200*               THE REPORT FILE.  THE FILE GROUP SUFFIX TABLES
002300*               IN COPYBOOK SVNGRP ARE LOADED ON THE FIRST "W"
002400*               CALL ONLY.
002500*----------------------------------------------------------------*
002600*================================================================
002700* HISTORY OF MODIFICATION:
002800*================================================================
002900*----------------------------------------------------------------*
003000*MOD.#   INIT     DATE         DESCRIPTION
003100*------- -------- ----------   -----------------------------------
003200*AUD002 - CWM0591 - 02/05/1991 - REPO AUDIT EXTRACT PROJECT
003300*                              - INITIAL VERSION.  TWO FILE
003400*                                GROUPS ONLY (CODE, CONFIG) PER
003500*                                THE AUDIT COMMITTEE'S REQUEST.
003600*----------------------------------------------------------------*
003700*AUD017 - CWM0591 - 05/02/1994 - AUDIT PH2 ENHANCEMENTS
003800*                              - ADDED THE BRANCH ACTION COLUMN
003900*                                (FLAGS A LARGE ADD/DELETE THAT
004000*                                SVN DID NOT ENUMERATE IN THE
004100*                                CHANGED-PATHS MANIFEST).
004200*----------------------------------------------------------------*
004300*AUD026 - TANKW03 - 19/10/1996 - REPAIR QUEUE FOLLOW-UP
004400*                              - CLOSE THE FILE EVERY CALL WAS
004500*                                DROPPED IN FAVOUR OF A "C"
004600*                                OPCODE FROM THE DRIVER - WAS
004700*                                RE-OPENING THE OUTPUT EVERY
004800*                                REVISION AND TRASHING PRIOR
004900*                                DETAIL LINES ON BUSY REPOS.
005000*----------------------------------------------------------------*
005100*Y2K0038 - RAJN77  - 03/09/1998 - YEAR 2000 PROGRAM REVIEW
005200*                              - TIMESTAMP COLUMN IS BUILT FROM
005300*                                THE ALREADY CENTURY-EXPANDED
005400*                                REV-DATE FIELDS.  CERTIFIED
005500*                                Y2K READY, NO CODE CHANGE
005600*                                REQUIRED.
005700*----------------------------------------------------------------*
005800*AUD049 - TANKW03 - 17/01/2001 - STP EXCEPTION QUEUE PROJECT
005900*                              - NORMALISE-ISSUES SWITCH ADDED
006000*                                (COMPILE-TIME CONSTANT, NO JOB
006100*                                CONTROL OVERRIDE - AUDIT WANTS
006200*                                ONE ROW PER REVISION FOR NOW).
006300*----------------------------------------------------------------*
006400*AUD056 - ACNESQ  - 12/08/2003 - CASH MGMT AUDIT TRAIL PH1
006500*                              - SINGLE-ISSUE/PROJECT COLUMNS IN
006600*                                NORMALISED MODE NOW COME FROM
006700*                                THE ONE ISSUE BEING EMITTED,
006800*                                NOT THE FULL REV-PROJECTS LIST.
006900*----------------------------------------------------------------*
007000*AUD060 - LSC0091 - 14/03/2005 - AUDIT FOLLOW-UP
007100*                              - GROUP 1/2 SUFFIX TABLE WAS
007200*                                CARRYING UPPERCASE SUFFIXES BUT
007300*                                REPOSITORY PATHS COME OFF THE
007400*                                EXTRACT IN THEIR ORIGINAL CASE -
007500*                                CODE/CONFIG TOTALS WERE COMING
007600*                                OUT ZERO ON EVERY REAL REPO.
007700*                                SUFFIX LITERALS CORRECTED TO
007800*                                LOWERCASE TO MATCH THE CASE-
007900*                                SENSITIVE MATCH RULE IN SVNGRP.
008000*----------------------------------------------------------------*
008100*AUD063 - ACNESQ  - 09/11/2006 - EXTERNAL AUDITOR FINDING
008200*                              - OUTPUT WAS NOT A VALID RFC4180
008300*                                FILE - AN AUTHOR NAME OR AN
008400*                                ISSUES/PROJECTS COLUMN WITH A
008500*                                COMMA IN IT WAS INDISTINGUISH-
008600*                                ABLE FROM AN EXTRA COLUMN ON
008700*                                READ-BACK.  ADDED B300-QUOTE-
008800*                                ESCAPE-FIELD AND ROUTED THE
008900*                                AUTHOR, MERGE STATUS, ISSUES
009000*                                AND PROJECTS COLUMNS THROUGH IT.
009100*----------------------------------------------------------------*
009200         EJECT
009300*----------------------------------------------------------------*
009400 ENVIRONMENT DIVISION.
009500*----------------------------------------------------------------*
009600 CONFIGURATION SECTION.
009700 SOURCE-COMPUTER. IBM-AS400.
009800 OBJECT-COMPUTER. IBM-AS400.
009900*----------------------------------------------------------------*
010000 INPUT-OUTPUT SECTION.
010100 FILE-CONTROL.
010200     SELECT SVNCSV-OUTPUT ASSIGN TO SVNCSVW
010300         ORGANIZATION IS LINE SEQUENTIAL
010400         FILE STATUS IS WK-C-CSVW-FILE-STATUS.
010500*----------------------------------------------------------------*
010600*----------------------------------------------------------------*
010700 DATA DIVISION.
010800*----------------------------------------------------------------*
010900 FILE SECTION.
011000*----------------------------------------------------------------*
011100 FD  SVNCSV-OUTPUT
011200     LABEL RECORDS ARE OMITTED.
011300 01  SVNCSV-OUTPUT-RECORD.
011400     05  WK-C-CSVW-LINE-TEXT     PIC X(1996).
011500     05  FILLER                  PIC X(04).
011600*----------------------------------------------------------------*
011700 WORKING-STORAGE SECTION.
011800*----------------------------------------------------------------*
011900 01  FILLER                          PIC X(24)        VALUE
012000     "** PROGRAM RVLCSVW **".
012100*----------------------------------------------------------------*
012200     COPY SVNGRP.
012300*----------------------------------------------------------------*
012400* AUD066 - STANDALONE COUNTERS/SWITCHES - NOT PART OF ANY GROUP
012500* RECORD, SO THEY SIT AT THE 77 LEVEL RATHER THAN UNDER A 01.
012600 77  WK-P-OUT-PTR               PIC 9(04) COMP.
012700 77  WK-C-FOUND                 PIC X(01) VALUE "N".
012800 77  WK-C-NORMALIZE-SW          PIC X(01) VALUE "N".
012900     88  WK-C-NORMALIZE-ON          VALUE "Y".
013000     88  WK-C-NORMALIZE-OFF         VALUE "N".
013100*----------------------------------------------------------------*
013200* ------------------ PROGRAM WORKING STORAGE -------------------*
013300 01  WK-C-CONTROL-AREA.
013400     05  WK-C-CSVW-FILE-STATUS  PIC X(02).
013500         88  WK-C-CSVW-FS-OKAY      VALUE "00".
013600     05  WK-C-HDR-WRITTEN-SW    PIC X(01) VALUE "N".
013700         88  WK-C-HDR-WRITTEN       VALUE "Y".
013800     05  WK-C-GRP-TAB-LOADED-SW PIC X(01) VALUE "N".
013900         88  WK-C-GRP-TAB-LOADED    VALUE "Y".
014000     05  WK-C-FILE-OPEN-SW      PIC X(01) VALUE "N".
014100         88  WK-C-FILE-IS-OPEN      VALUE "Y".
014200     05  WK-C-CSVW-ABEND-SW     PIC X(01) VALUE "N".
014300         88  WK-C-CSVW-ABEND         VALUE "Y".
014400     05  FILLER                 PIC X(06).
014500*----------------------------------------------------------------*
014600 01  WK-C-GRP-TOTALS.
014700     05  WK-N-G1-FILES          PIC 9(05) COMP.
014800     05  WK-N-G1-LADD           PIC 9(07) COMP.
014900     05  WK-N-G1-LDEL           PIC 9(07) COMP.
015000     05  WK-N-G1-LMOD           PIC 9(07) COMP.
015100     05  WK-N-G2-FILES          PIC 9(05) COMP.
015200     05  WK-N-G2-LADD           PIC 9(07) COMP.
015300     05  WK-N-G2-LDEL           PIC 9(07) COMP.
015400     05  WK-N-G2-LMOD           PIC 9(07) COMP.
015500     05  FILLER                 PIC X(04).
015600*----------------------------------------------------------------*
015700 01  WK-C-REV-TOTALS.
015800     05  WK-N-FILES-ADD         PIC 9(05) COMP.
015900     05  WK-N-FILES-DEL         PIC 9(05) COMP.
016000     05  WK-N-FILES-MOD         PIC 9(05) COMP.
016100     05  WK-N-FILES-RPL         PIC 9(05) COMP.
016200     05  WK-N-LINES-ADD         PIC 9(07) COMP.
016300     05  WK-N-LINES-DEL         PIC 9(07) COMP.
016400     05  WK-N-LINES-MOD         PIC 9(07) COMP.
016500     05  WK-C-BRANCH-ACTION-SW  PIC X(01) VALUE "N".
016600         88  WK-C-BRANCH-ACTION-Y   VALUE "Y".
016700     05  FILLER                 PIC X(04).
016800*----------------------------------------------------------------*
016900 01  WK-C-SUBSCRIPTS.
017000     05  WK-P-SUB               PIC 9(04) COMP.
017100     05  WK-P-SFX-SUB           PIC 9(02) COMP.
017200     05  WK-P-NAME-LEN          PIC 9(03) COMP.
017300     05  WK-P-SFX-LEN           PIC 9(02) COMP.
017400     05  WK-P-NAME-TAIL         PIC 9(03) COMP.
017500     05  WK-P-ISS-SUB           PIC 9(02) COMP.
017600     05  FILLER                 PIC X(05).
017700*----------------------------------------------------------------*
017800* ------------------ DISPLAY MIRRORS FOR CSV TEXT ---------------*
017900 01  WK-C-EDIT-AREA.
018000     05  WK-E-FILES-ADD         PIC 9(05).
018100     05  WK-E-FILES-DEL         PIC 9(05).
018200     05  WK-E-FILES-MOD         PIC 9(05).
018300     05  WK-E-FILES-RPL         PIC 9(05).
018400     05  WK-E-FILES-TOTAL       PIC 9(05).
018500     05  WK-E-LINES-ADD         PIC 9(07).
018600     05  WK-E-LINES-DEL         PIC 9(07).
018700     05  WK-E-LINES-MOD         PIC 9(07).
018800     05  WK-E-G1-FILES          PIC 9(05).
018900     05  WK-E-G1-LADD           PIC 9(07).
019000     05  WK-E-G1-LDEL           PIC 9(07).
019100     05  WK-E-G1-LMOD           PIC 9(07).
019200     05  WK-E-G2-FILES          PIC 9(05).
019300     05  WK-E-G2-LADD           PIC 9(07).
019400     05  WK-E-G2-LDEL           PIC 9(07).
019500     05  WK-E-G2-LMOD           PIC 9(07).
019600     05  WK-E-REVISION          PIC 9(09).
019700     05  FILLER                 PIC X(08).
019800*----------------------------------------------------------------*
019900 01  WK-C-LINE-BUILD-AREA.
020000     05  WK-C-CSVW-LINE-BUILD   PIC X(2000).
020100     05  WK-C-CSVW-LINE-BUILD-R REDEFINES WK-C-CSVW-LINE-BUILD.
020200         10  WK-C-CSVW-LINE-FIRST4 PIC X(04).
020300         10  FILLER                PIC X(1996).
020400     05  FILLER                 PIC X(08).
020500*----------------------------------------------------------------*
020600 01  WK-C-JOIN-AREA.
020700     05  WK-C-ISS-JOIN          PIC X(200).
020800     05  WK-C-PRJ-JOIN          PIC X(60).
020900     05  WK-C-ONE-ISSUE         PIC X(20).
021000     05  WK-C-ONE-PROJECT       PIC X(10).
021100     05  FILLER                 PIC X(06).
021200*----------------------------------------------------------------*
021300 01  WK-C-TS-AREA.
021400     05  WK-C-TS-DATE           PIC X(10).
021500     05  WK-C-TS-TIME           PIC X(08).
021600     05  WK-C-TS-FULL           PIC X(25).
021700     05  FILLER                 PIC X(04).
021800*----------------------------------------------------------------*
021900* ------ RFC4180 COMMA/QUOTE ESCAPE WORK AREA - SEE AUD063 ------*
022000 01  WK-C-QE-AREA.
022100     05  WK-C-QE-IN             PIC X(200).
022200     05  WK-C-QE-OUT            PIC X(410).
022300     05  WK-P-QE-LEN            PIC 9(03) COMP.
022400     05  WK-P-QE-SCAN           PIC 9(03) COMP.
022500     05  WK-P-QE-OUT-PTR        PIC 9(03) COMP.
022600     05  WK-P-QE-OUT-LEN        PIC 9(03) COMP.
022700     05  WK-C-QE-NEEDS-SW       PIC X(01) VALUE "N".
022800         88  WK-C-QE-NEEDS-QUOTES   VALUE "Y".
022900     05  WK-C-QE-ONE-CHAR       PIC X(01).
023000     05  WK-C-QE-AUTHOR-OUT     PIC X(66).
023100     05  WK-P-QE-AUTHOR-LEN     PIC 9(03) COMP.
023200     05  WK-C-QE-MERGE-OUT      PIC X(14).
023300     05  WK-P-QE-MERGE-LEN      PIC 9(03) COMP.
023400     05  WK-C-QE-ISS-OUT        PIC X(410).
023500     05  WK-P-QE-ISS-LEN        PIC 9(03) COMP.
023600     05  WK-C-QE-PRJ-OUT        PIC X(122).
023700     05  WK-P-QE-PRJ-LEN        PIC 9(03) COMP.
023800     05  WK-C-QE-ONE-ISS-OUT    PIC X(42).
023900     05  WK-P-QE-ONE-ISS-LEN    PIC 9(03) COMP.
024000     05  WK-C-QE-ONE-PRJ-OUT    PIC X(22).
024100     05  WK-P-QE-ONE-PRJ-LEN    PIC 9(03) COMP.
024200     05  WK-C-QE-G1-NAME-OUT    PIC X(18).
024300     05  WK-C-QE-G2-NAME-OUT    PIC X(18).
024400     05  FILLER                 PIC X(04).
024500*----------------------------------------------------------------*
024600*----------------------------------------------------------------*
024700 LINKAGE SECTION.
024800*----------------------------------------------------------------*
024900 01  WK-C-CSVW-CTL.
025000     05  WK-C-CSVW-OPCODE       PIC X(01).
025100         88  WK-C-CSVW-OP-WRITE     VALUE "W".
025200         88  WK-C-CSVW-OP-CLOSE     VALUE "C".
025300     05  FILLER                 PIC X(03).
025400*----------------------------------------------------------------*
025500     COPY SVNREV.
025600*----------------------------------------------------------------*
025700*----------------------------------------------------------------*
025800 PROCEDURE DIVISION USING WK-C-CSVW-CTL, WK-C-SVNREV-RECORD.
025900*----------------------------------------------------------------*
026000 MAIN-MODULE.
026100     EVALUATE TRUE
026200        WHEN WK-C-CSVW-OP-WRITE
026300           PERFORM A000-FIRST-CALL-SETUP
026400              THRU A099-FIRST-CALL-SETUP-EX
026500           PERFORM B000-CALCULATE-REVISION
026600              THRU B099-CALCULATE-REVISION-EX
026700           PERFORM B500-WRITE-DETAIL-RECORDS
026800              THRU B599-WRITE-DETAIL-RECORDS-EX
026900        WHEN WK-C-CSVW-OP-CLOSE
027000           PERFORM Z500-CLOSE-REPORT-FILE
027100              THRU Z599-CLOSE-REPORT-FILE-EX
027200        WHEN OTHER
027300           DISPLAY "RVLCSVW - INVALID OPCODE RECEIVED - "
027400                   WK-C-CSVW-OPCODE
027500     END-EVALUATE.
027600 GOBACK.
027700*----------------------------------------------------------------*
027800*----------------------------------------------------------------*
027900 A000-FIRST-CALL-SETUP.
028000*----------------------------------------------------------------*
028100     IF NOT WK-C-GRP-TAB-LOADED
028200         PERFORM A010-INITIALIZE-GROUP-TABLE
028300            THRU A019-INITIALIZE-GROUP-TABLE-EX
028400         SET WK-C-GRP-TAB-LOADED TO TRUE
028500     END-IF.
028600     IF NOT WK-C-FILE-IS-OPEN
028700         OPEN OUTPUT SVNCSV-OUTPUT
028800         IF NOT WK-C-CSVW-FS-OKAY
028900             DISPLAY "RVLCSVW - OPEN FAILED - STATUS "
029000                     WK-C-CSVW-FILE-STATUS
029100             MOVE "Y" TO WK-C-CSVW-ABEND-SW
029200         END-IF
029300         SET WK-C-FILE-IS-OPEN TO TRUE
029400     END-IF.
029500     IF NOT WK-C-HDR-WRITTEN
029600         PERFORM A100-WRITE-HEADER-RECORD
029700            THRU A199-WRITE-HEADER-RECORD-EX
029800         SET WK-C-HDR-WRITTEN TO TRUE
029900     END-IF.
030000*----------------------------------------------------------------*
030100 A099-FIRST-CALL-SETUP-EX.
030200*----------------------------------------------------------------*
030300     EXIT.
030400*----------------------------------------------------------------*
030500 A010-INITIALIZE-GROUP-TABLE.
030600*----------------------------------------------------------------*
030700*    GROUP 1 - CODE FILES.  SUFFIXES ARE LOWERCASE - THE EXTRACT
030800*    CARRIES REPOSITORY PATHS VERBATIM, NO CASE FOLDING IS DONE
030900*    ANYWHERE AHEAD OF THIS TABLE, AND THE MATCH IS CASE
031000*    SENSITIVE PER THE AUDIT COMMITTEE'S OWN RULE (SEE SVNGRP).
031100     MOVE "CODE"      TO WK-C-SVNGRP-G1-NAME.
031200     MOVE 6            TO WK-C-SVNGRP-G1-SFX-CNT.
031300     MOVE ".java"      TO WK-C-SVNGRP-G1-SFX-TXT (1).
031400     MOVE 5            TO WK-C-SVNGRP-G1-SFX-LN (1).
031500     MOVE ".js"        TO WK-C-SVNGRP-G1-SFX-TXT (2).
031600     MOVE 3            TO WK-C-SVNGRP-G1-SFX-LN (2).
031700     MOVE ".xml"       TO WK-C-SVNGRP-G1-SFX-TXT (3).
031800     MOVE 4            TO WK-C-SVNGRP-G1-SFX-LN (3).
031900     MOVE ".jsp"       TO WK-C-SVNGRP-G1-SFX-TXT (4).
032000     MOVE 4            TO WK-C-SVNGRP-G1-SFX-LN (4).
032100     MOVE ".html"      TO WK-C-SVNGRP-G1-SFX-TXT (5).
032200     MOVE 5            TO WK-C-SVNGRP-G1-SFX-LN (5).
032300     MOVE ".sql"       TO WK-C-SVNGRP-G1-SFX-TXT (6).
032400     MOVE 4            TO WK-C-SVNGRP-G1-SFX-LN (6).
032500*    GROUP 2 - CONFIGURATION FILES.  SAME RULE - LOWERCASE ONLY.
032600     MOVE "CONFIG"    TO WK-C-SVNGRP-G2-NAME.
032700     MOVE 3            TO WK-C-SVNGRP-G2-SFX-CNT.
032800     MOVE ".properties" TO WK-C-SVNGRP-G2-SFX-TXT (1).
032900     MOVE 11           TO WK-C-SVNGRP-G2-SFX-LN (1).
033000     MOVE ".yml"       TO WK-C-SVNGRP-G2-SFX-TXT (2).
033100     MOVE 4            TO WK-C-SVNGRP-G2-SFX-LN (2).
033200     MOVE ".yaml"      TO WK-C-SVNGRP-G2-SFX-TXT (3).
033300     MOVE 5            TO WK-C-SVNGRP-G2-SFX-LN (3).
033400*----------------------------------------------------------------*
033500 A019-INITIALIZE-GROUP-TABLE-EX.
033600*----------------------------------------------------------------*
033700     EXIT.
033800*----------------------------------------------------------------*
033900 A100-WRITE-HEADER-RECORD.
034000*----------------------------------------------------------------*
034100     MOVE SPACES TO WK-C-CSVW-LINE-BUILD.
034200     MOVE 1 TO WK-P-OUT-PTR.
034300     IF WK-C-NORMALIZE-ON
034400         STRING "RecordType," DELIMITED BY SIZE
034500             INTO WK-C-CSVW-LINE-BUILD
034600             WITH POINTER WK-P-OUT-PTR
034700     END-IF.
034800     STRING "Revision,Author,Timestamp,Date,Time,Merge Status,"
034900            "Branch Action,Issues,Projects,"
035000            "Files Added,Files Removed,Files Modified,"
035100            "Files Replaced,Files Affected,"
035200            "Lines Added,Lines Removed,Lines Modified,"
035300         DELIMITED BY SIZE
035400         INTO WK-C-CSVW-LINE-BUILD
035500         WITH POINTER WK-P-OUT-PTR.
035600*    AUD063 - THE GROUP NAMES ARE COMPILE-TIME LITERALS WITH NO
035700*    COMMA OR QUOTE IN THEM TODAY, BUT THE EXTERNAL AUDITOR'S
035800*    FINDING WAS WRITTEN AGAINST THE REPORT AS A WHOLE, NOT JUST
035900*    THE DETAIL ROWS - RUN THEM THROUGH THE SAME HELPER SO THE
036000*    HEADER ROW IS NO LESS RFC4180-SAFE THAN THE ROWS UNDER IT.
036100     MOVE WK-C-SVNGRP-G1-NAME TO WK-C-QE-IN.
036200     PERFORM B300-QUOTE-ESCAPE-FIELD
036300        THRU B399-QUOTE-ESCAPE-FIELD-EX.
036400     MOVE WK-C-QE-OUT TO WK-C-QE-G1-NAME-OUT.
036500     MOVE WK-C-SVNGRP-G2-NAME TO WK-C-QE-IN.
036600     PERFORM B300-QUOTE-ESCAPE-FIELD
036700        THRU B399-QUOTE-ESCAPE-FIELD-EX.
036800     MOVE WK-C-QE-OUT TO WK-C-QE-G2-NAME-OUT.
036900     STRING WK-C-QE-G1-NAME-OUT DELIMITED BY SPACES
037000            " Files Affected," DELIMITED BY SIZE
037100            WK-C-QE-G1-NAME-OUT DELIMITED BY SPACES
037200            " Lines Added," DELIMITED BY SIZE
037300            WK-C-QE-G1-NAME-OUT DELIMITED BY SPACES
037400            " Lines Removed," DELIMITED BY SIZE
037500            WK-C-QE-G1-NAME-OUT DELIMITED BY SPACES
037600            " Lines Modified," DELIMITED BY SIZE
037700         INTO WK-C-CSVW-LINE-BUILD
037800         WITH POINTER WK-P-OUT-PTR.
037900     STRING WK-C-QE-G2-NAME-OUT DELIMITED BY SPACES
038000            " Files Affected," DELIMITED BY SIZE
038100            WK-C-QE-G2-NAME-OUT DELIMITED BY SPACES
038200            " Lines Added," DELIMITED BY SIZE
038300            WK-C-QE-G2-NAME-OUT DELIMITED BY SPACES
038400            " Lines Removed," DELIMITED BY SIZE
038500            WK-C-QE-G2-NAME-OUT DELIMITED BY SPACES
038600            " Lines Modified" DELIMITED BY SIZE
038700         INTO WK-C-CSVW-LINE-BUILD
038800         WITH POINTER WK-P-OUT-PTR.
038900     MOVE WK-C-CSVW-LINE-BUILD TO WK-C-CSVW-LINE-TEXT.
039000     WRITE SVNCSV-OUTPUT-RECORD.
039100*----------------------------------------------------------------*
039200 A199-WRITE-HEADER-RECORD-EX.
039300*----------------------------------------------------------------*
039400     EXIT.
039500*----------------------------------------------------------------*
039600 B000-CALCULATE-REVISION.
039700*----------------------------------------------------------------*
039800     PERFORM B010-ZERO-TOTALS THRU B010-ZERO-TOTALS-EX.
039900     MOVE 1 TO WK-P-SUB.
040000     PERFORM B020-TALLY-ONE-FILE
040100         UNTIL WK-P-SUB > WK-C-SVNREV-FC-COUNT.
040200     PERFORM B100-FORMAT-TIMESTAMP
040300        THRU B199-FORMAT-TIMESTAMP-EX.
040400     PERFORM B200-JOIN-ISSUES-AND-PROJECTS
040500        THRU B299-JOIN-ISSUES-AND-PROJECTS-EX.
040600*----------------------------------------------------------------*
040700 B099-CALCULATE-REVISION-EX.
040800*----------------------------------------------------------------*
040900     EXIT.
041000*----------------------------------------------------------------*
041100 B010-ZERO-TOTALS.
041200*----------------------------------------------------------------*
041300     MOVE 0 TO WK-N-FILES-ADD WK-N-FILES-DEL WK-N-FILES-MOD
041400               WK-N-FILES-RPL WK-N-LINES-ADD WK-N-LINES-DEL
041500               WK-N-LINES-MOD.
041600     MOVE 0 TO WK-N-G1-FILES WK-N-G1-LADD WK-N-G1-LDEL
041700               WK-N-G1-LMOD WK-N-G2-FILES WK-N-G2-LADD
041800               WK-N-G2-LDEL WK-N-G2-LMOD.
041900     MOVE "N" TO WK-C-BRANCH-ACTION-SW.
042000*----------------------------------------------------------------*
042100 B010-ZERO-TOTALS-EX.
042200*----------------------------------------------------------------*
042300     EXIT.
042400*----------------------------------------------------------------*
042500 B020-TALLY-ONE-FILE.
042600*----------------------------------------------------------------*
042700     EVALUATE TRUE
042800        WHEN WK-C-SVNREV-FC-ADDED (WK-P-SUB)
042900           ADD 1 TO WK-N-FILES-ADD
043000        WHEN WK-C-SVNREV-FC-DELETED (WK-P-SUB)
043100           ADD 1 TO WK-N-FILES-DEL
043200        WHEN WK-C-SVNREV-FC-MODIFIED (WK-P-SUB)
043300           ADD 1 TO WK-N-FILES-MOD
043400        WHEN WK-C-SVNREV-FC-REPLACED (WK-P-SUB)
043500           ADD 1 TO WK-N-FILES-RPL
043600     END-EVALUATE.
043700     ADD WK-C-SVNREV-FC-LINES-ADD (WK-P-SUB) TO WK-N-LINES-ADD.
043800     ADD WK-C-SVNREV-FC-LINES-DEL (WK-P-SUB) TO WK-N-LINES-DEL.
043900     ADD WK-C-SVNREV-FC-LINES-CHG (WK-P-SUB) TO WK-N-LINES-MOD.
044000     IF WK-C-SVNREV-FC-MANIFEST-N (WK-P-SUB)
044100         SET WK-C-BRANCH-ACTION-Y TO TRUE
044200     END-IF.
044300     PERFORM B030-TALLY-GROUP-1 THRU B030-TALLY-GROUP-1-EX.
044400     PERFORM B040-TALLY-GROUP-2 THRU B040-TALLY-GROUP-2-EX.
044500     ADD 1 TO WK-P-SUB.
044600*----------------------------------------------------------------*
044700 B030-TALLY-GROUP-1.
044800*----------------------------------------------------------------*
044900     MOVE 0 TO WK-P-SFX-SUB.
045000     MOVE "N" TO WK-C-FOUND.
045100     PERFORM B050-CHECK-SUFFIX-MATCH
045200         UNTIL WK-P-SFX-SUB >= WK-C-SVNGRP-G1-SFX-CNT
045300            OR WK-C-FOUND = "Y".
045400     IF WK-C-FOUND = "Y"
045500         ADD 1 TO WK-N-G1-FILES
045600         ADD WK-C-SVNREV-FC-LINES-ADD (WK-P-SUB) TO WK-N-G1-LADD
045700         ADD WK-C-SVNREV-FC-LINES-DEL (WK-P-SUB) TO WK-N-G1-LDEL
045800         ADD WK-C-SVNREV-FC-LINES-CHG (WK-P-SUB) TO WK-N-G1-LMOD
045900     END-IF.
046000*----------------------------------------------------------------*
046100 B030-TALLY-GROUP-1-EX.
046200*----------------------------------------------------------------*
046300     EXIT.
046400*----------------------------------------------------------------*
046500 B040-TALLY-GROUP-2.
046600*----------------------------------------------------------------*
046700     MOVE 0 TO WK-P-SFX-SUB.
046800     MOVE "N" TO WK-C-FOUND.
046900     PERFORM B060-CHECK-SUFFIX-MATCH-G2
047000         UNTIL WK-P-SFX-SUB >= WK-C-SVNGRP-G2-SFX-CNT
047100            OR WK-C-FOUND = "Y".
047200     IF WK-C-FOUND = "Y"
047300         ADD 1 TO WK-N-G2-FILES
047400         ADD WK-C-SVNREV-FC-LINES-ADD (WK-P-SUB) TO WK-N-G2-LADD
047500         ADD WK-C-SVNREV-FC-LINES-DEL (WK-P-SUB) TO WK-N-G2-LDEL
047600         ADD WK-C-SVNREV-FC-LINES-CHG (WK-P-SUB) TO WK-N-G2-LMOD
047700     END-IF.
047800*----------------------------------------------------------------*
047900 B040-TALLY-GROUP-2-EX.
048000*----------------------------------------------------------------*
048100     EXIT.
048200*----------------------------------------------------------------*
048300 B050-CHECK-SUFFIX-MATCH.
048400*----------------------------------------------------------------*
048500*    DOES THE FILENAME END WITH GROUP 1 SUFFIX WK-P-SFX-SUB?
048600     ADD 1 TO WK-P-SFX-SUB.
048700     MOVE WK-C-SVNGRP-G1-SFX-LN (WK-P-SFX-SUB) TO WK-P-SFX-LEN.
048800     PERFORM B070-MEASURE-FILENAME THRU B070-MEASURE-FILENAME-EX.
048900     IF WK-P-NAME-LEN >= WK-P-SFX-LEN
049000         COMPUTE WK-P-NAME-TAIL =
049100             WK-P-NAME-LEN - WK-P-SFX-LEN + 1
049200         IF WK-C-SVNREV-FC-FILENAME (WK-P-SUB)
049300                (WK-P-NAME-TAIL:WK-P-SFX-LEN)
049400            = WK-C-SVNGRP-G1-SFX-TXT (WK-P-SFX-SUB)
049500                (1:WK-P-SFX-LEN)
049600             MOVE "Y" TO WK-C-FOUND
049700         END-IF
049800     END-IF.
049900*----------------------------------------------------------------*
050000 B050-CHECK-SUFFIX-MATCH-EX.
050100*----------------------------------------------------------------*
050200     EXIT.
050300*----------------------------------------------------------------*
050400 B060-CHECK-SUFFIX-MATCH-G2.
050500*----------------------------------------------------------------*
050600     ADD 1 TO WK-P-SFX-SUB.
050700     MOVE WK-C-SVNGRP-G2-SFX-LN (WK-P-SFX-SUB) TO WK-P-SFX-LEN.
050800     PERFORM B070-MEASURE-FILENAME THRU B070-MEASURE-FILENAME-EX.
050900     IF WK-P-NAME-LEN >= WK-P-SFX-LEN
051000         COMPUTE WK-P-NAME-TAIL =
051100             WK-P-NAME-LEN - WK-P-SFX-LEN + 1
051200         IF WK-C-SVNREV-FC-FILENAME (WK-P-SUB)
051300                (WK-P-NAME-TAIL:WK-P-SFX-LEN)
051400            = WK-C-SVNGRP-G2-SFX-TXT (WK-P-SFX-SUB)
051500                (1:WK-P-SFX-LEN)
051600             MOVE "Y" TO WK-C-FOUND
051700         END-IF
051800     END-IF.
051900*----------------------------------------------------------------*
052000 B060-CHECK-SUFFIX-MATCH-G2-EX.
052100*----------------------------------------------------------------*
052200     EXIT.
052300*----------------------------------------------------------------*
052400 B070-MEASURE-FILENAME.
052500*----------------------------------------------------------------*
052600*    FIND THE LENGTH OF THE FILENAME (LAST NON-SPACES POSITION).
052700     MOVE 200 TO WK-P-NAME-LEN.
052800     PERFORM B071-BACK-UP-ONE-CHAR
052900         UNTIL WK-P-NAME-LEN = 0
053000            OR WK-C-SVNREV-FC-FILENAME (WK-P-SUB)
053100                   (WK-P-NAME-LEN:1) NOT = SPACES.
053200*----------------------------------------------------------------*
053300 B070-MEASURE-FILENAME-EX.
053400*----------------------------------------------------------------*
053500     EXIT.
053600*----------------------------------------------------------------*
053700 B071-BACK-UP-ONE-CHAR.
053800*----------------------------------------------------------------*
053900     SUBTRACT 1 FROM WK-P-NAME-LEN.
054000*----------------------------------------------------------------*
054100 B100-FORMAT-TIMESTAMP.
054200*----------------------------------------------------------------*
054300*    AUD066 - THE TIMESTAMP COLUMN USES THE AUDIT COMMITTEE'S
054400*    OWN SIMPLER yyyy-mm-dd hh:mm:ss RENDERING RATHER THAN A
054500*    MILLISECOND-AND-OFFSET TIMESTAMP STRING, SO WK-C-TS-FULL
054600*    IS SIZED AT 19 CHARACTERS FOR THAT FORM, NOT FOR A LONGER
054700*    ONE.
054800     STRING WK-C-SVNREV-DATE-CC WK-C-SVNREV-DATE-YY "-"
054900            WK-C-SVNREV-DATE-MM "-" WK-C-SVNREV-DATE-DD
055000         DELIMITED BY SIZE
055100         INTO WK-C-TS-DATE.
055200     STRING WK-C-SVNREV-TIME-HH ":" WK-C-SVNREV-TIME-MN ":"
055300            WK-C-SVNREV-TIME-SS
055400         DELIMITED BY SIZE
055500         INTO WK-C-TS-TIME.
055600     STRING WK-C-TS-DATE DELIMITED BY SIZE
055700            SPACE DELIMITED BY SIZE
055800            WK-C-TS-TIME DELIMITED BY SIZE
055900         INTO WK-C-TS-FULL.
056000*----------------------------------------------------------------*
056100 B199-FORMAT-TIMESTAMP-EX.
056200*----------------------------------------------------------------*
056300     EXIT.
056400*----------------------------------------------------------------*
056500 B200-JOIN-ISSUES-AND-PROJECTS.
056600*----------------------------------------------------------------*
056700     MOVE SPACES TO WK-C-ISS-JOIN.
056800     MOVE 1 TO WK-P-OUT-PTR.
056900     MOVE 1 TO WK-P-ISS-SUB.
057000     PERFORM B210-JOIN-ONE-ISSUE
057100         UNTIL WK-P-ISS-SUB > WK-C-SVNREV-ISS-COUNT.
057200     MOVE SPACES TO WK-C-PRJ-JOIN.
057300     MOVE 1 TO WK-P-OUT-PTR.
057400     MOVE 1 TO WK-P-ISS-SUB.
057500     PERFORM B220-JOIN-ONE-PROJECT
057600         UNTIL WK-P-ISS-SUB > WK-C-SVNREV-PRJ-COUNT.
057700*----------------------------------------------------------------*
057800 B299-JOIN-ISSUES-AND-PROJECTS-EX.
057900*----------------------------------------------------------------*
058000     EXIT.
058100*----------------------------------------------------------------*
058200 B210-JOIN-ONE-ISSUE.
058300*----------------------------------------------------------------*
058400*    AUD066 - DELIMITED BY SPACES WOULD STOP AT THE FIRST EMBEDDED
058500*    SPACE IN THE TABLE ENTRY, NOT JUST ITS TRAILING PAD - THE
058600*    ENTRY IS MEASURED WITH B310-BACK-UP-QE-CHAR (THE SAME ENGINE
058700*    B300-QUOTE-ESCAPE-FIELD USES) AND STRUNG BY REFERENCE
058800*    MODIFICATION INSTEAD.
058900     IF WK-P-ISS-SUB > 1
059000         STRING "," DELIMITED BY SIZE
059100             INTO WK-C-ISS-JOIN
059200             WITH POINTER WK-P-OUT-PTR
059300     END-IF.
059400     MOVE WK-C-SVNREV-ISS-TAB (WK-P-ISS-SUB) TO WK-C-QE-IN.
059500     MOVE 200 TO WK-P-QE-LEN.
059600     PERFORM B310-BACK-UP-QE-CHAR
059700         UNTIL WK-P-QE-LEN = 0
059800            OR WK-C-QE-IN (WK-P-QE-LEN:1) NOT = SPACE.
059900     STRING WK-C-SVNREV-ISS-TAB (WK-P-ISS-SUB) (1:WK-P-QE-LEN)
060000         DELIMITED BY SIZE
060100         INTO WK-C-ISS-JOIN
060200         WITH POINTER WK-P-OUT-PTR.
060300     ADD 1 TO WK-P-ISS-SUB.
060400*----------------------------------------------------------------*
060500 B220-JOIN-ONE-PROJECT.
060600*----------------------------------------------------------------*
060700*    AUD066 - SAME MEASURED-LENGTH TREATMENT AS B210 ABOVE.
060800     IF WK-P-ISS-SUB > 1
060900         STRING "," DELIMITED BY SIZE
061000             INTO WK-C-PRJ-JOIN
061100             WITH POINTER WK-P-OUT-PTR
061200     END-IF.
061300     MOVE WK-C-SVNREV-PRJ-TAB (WK-P-ISS-SUB) TO WK-C-QE-IN.
061400     MOVE 200 TO WK-P-QE-LEN.
061500     PERFORM B310-BACK-UP-QE-CHAR
061600         UNTIL WK-P-QE-LEN = 0
061700            OR WK-C-QE-IN (WK-P-QE-LEN:1) NOT = SPACE.
061800     STRING WK-C-SVNREV-PRJ-TAB (WK-P-ISS-SUB) (1:WK-P-QE-LEN)
061900         DELIMITED BY SIZE
062000         INTO WK-C-PRJ-JOIN
062100         WITH POINTER WK-P-OUT-PTR.
062200     ADD 1 TO WK-P-ISS-SUB.
062300*----------------------------------------------------------------*
062400*----------------------------------------------------------------*
062500 B300-QUOTE-ESCAPE-FIELD.
062600*----------------------------------------------------------------*
062700*    CALLER LEFT-JUSTIFIES THE FIELD TO BE WRITTEN INTO WK-C-QE-IN
062800*    (SPACE FILLED) AND PERFORMS THIS PARAGRAPH.  RESULT COMES
062900*    BACK SPACE-FILLED IN WK-C-QE-OUT - RFC4180 QUOTED, EMBEDDED
063000*    QUOTES DOUBLED, WHEN THE FIELD CONTAINS A COMMA OR A QUOTE.
063100*    SEE AUD063 - EXTERNAL AUDITOR FINDING ON THE CSV LAYOUT.
063200     MOVE SPACES TO WK-C-QE-OUT.
063300     MOVE 200 TO WK-P-QE-LEN.
063400     PERFORM B310-BACK-UP-QE-CHAR
063500         UNTIL WK-P-QE-LEN = 0
063600            OR WK-C-QE-IN (WK-P-QE-LEN:1) NOT = SPACE.
063700     MOVE "N" TO WK-C-QE-NEEDS-SW.
063800     MOVE 1 TO WK-P-QE-SCAN.
063900     PERFORM B320-CHECK-ONE-QE-CHAR
064000         UNTIL WK-P-QE-SCAN > WK-P-QE-LEN.
064100     MOVE 1 TO WK-P-QE-OUT-PTR.
064200     IF WK-C-QE-NEEDS-QUOTES
064300         STRING '"' DELIMITED BY SIZE
064400             INTO WK-C-QE-OUT
064500             WITH POINTER WK-P-QE-OUT-PTR
064600     END-IF.
064700     MOVE 1 TO WK-P-QE-SCAN.
064800     PERFORM B330-COPY-ONE-QE-CHAR
064900         UNTIL WK-P-QE-SCAN > WK-P-QE-LEN.
065000     IF WK-C-QE-NEEDS-QUOTES
065100         STRING '"' DELIMITED BY SIZE
065200             INTO WK-C-QE-OUT
065300             WITH POINTER WK-P-QE-OUT-PTR
065400     END-IF.
065500*    AUD066 - CALLER GETS THE ESCAPED TEXT'S TRUE LENGTH BACK SO
065600*    IT CAN STRING THE CAPTURED RESULT BY REFERENCE MODIFICATION
065700*    INSTEAD OF DELIMITED BY SPACES - AN EMBEDDED SPACE IN THE
065800*    ORIGINAL FIELD (A COMMITTER NAME, SAY) MUST NOT TRUNCATE THE
065900*    COLUMN.  A WHOLLY BLANK FIELD IS REPORTED AS LENGTH 1 SINCE
066000*    REFERENCE MODIFICATION WILL NOT ACCEPT A ZERO LENGTH.
066100     COMPUTE WK-P-QE-OUT-LEN = WK-P-QE-OUT-PTR - 1.
066200     IF WK-P-QE-OUT-LEN = 0
066300         MOVE 1 TO WK-P-QE-OUT-LEN
066400     END-IF.
066500*----------------------------------------------------------------*
066600 B399-QUOTE-ESCAPE-FIELD-EX.
066700*----------------------------------------------------------------*
066800     EXIT.
066900*----------------------------------------------------------------*
067000 B310-BACK-UP-QE-CHAR.
067100*----------------------------------------------------------------*
067200     SUBTRACT 1 FROM WK-P-QE-LEN.
067300*----------------------------------------------------------------*
067400 B320-CHECK-ONE-QE-CHAR.
067500*----------------------------------------------------------------*
067600     IF WK-C-QE-IN (WK-P-QE-SCAN:1) = ","
067700        OR WK-C-QE-IN (WK-P-QE-SCAN:1) = '"'
067800         MOVE "Y" TO WK-C-QE-NEEDS-SW
067900     END-IF.
068000     ADD 1 TO WK-P-QE-SCAN.
068100*----------------------------------------------------------------*
068200 B330-COPY-ONE-QE-CHAR.
068300*----------------------------------------------------------------*
068400     MOVE WK-C-QE-IN (WK-P-QE-SCAN:1) TO WK-C-QE-ONE-CHAR.
068500     STRING WK-C-QE-ONE-CHAR DELIMITED BY SIZE
068600         INTO WK-C-QE-OUT
068700         WITH POINTER WK-P-QE-OUT-PTR.
068800     IF WK-C-QE-ONE-CHAR = '"'
068900         STRING '"' DELIMITED BY SIZE
069000             INTO WK-C-QE-OUT
069100             WITH POINTER WK-P-QE-OUT-PTR
069200     END-IF.
069300     ADD 1 TO WK-P-QE-SCAN.
069400*----------------------------------------------------------------*
069500*----------------------------------------------------------------*
069600 B500-WRITE-DETAIL-RECORDS.
069700*----------------------------------------------------------------*
069800     IF WK-C-NORMALIZE-ON
069900         PERFORM B510-WRITE-NORMALIZED-ROWS
070000            THRU B599-WRITE-DETAIL-RECORDS-EX
070100     ELSE
070200         PERFORM B600-BUILD-DETAIL-LINE
070300            THRU B600-BUILD-DETAIL-LINE-EX
070400         MOVE WK-C-CSVW-LINE-BUILD TO WK-C-CSVW-LINE-TEXT
070500         WRITE SVNCSV-OUTPUT-RECORD
070600     END-IF.
070700*----------------------------------------------------------------*
070800 B599-WRITE-DETAIL-RECORDS-EX.
070900*----------------------------------------------------------------*
071000     EXIT.
071100*----------------------------------------------------------------*
071200 B510-WRITE-NORMALIZED-ROWS.
071300*----------------------------------------------------------------*
071400*    KNOWN QUIRK, KEPT ON PURPOSE - SEE AUD056 ABOVE:  IF THE
071500*    REVISION CARRIES NO ISSUES THIS PARAGRAPH NEVER FIRES, SO
071600*    NO ROW AT ALL IS WRITTEN FOR IT IN NORMALISED MODE.
071700     MOVE 1 TO WK-P-ISS-SUB.
071800     PERFORM B520-WRITE-ONE-NORMALIZED-ROW
071900         UNTIL WK-P-ISS-SUB > WK-C-SVNREV-ISS-COUNT.
072000*----------------------------------------------------------------*
072100 B520-WRITE-ONE-NORMALIZED-ROW.
072200*----------------------------------------------------------------*
072300     MOVE WK-C-SVNREV-ISS-TAB (WK-P-ISS-SUB) TO WK-C-ONE-ISSUE.
072400     PERFORM B530-DERIVE-ONE-PROJECT
072500        THRU B530-DERIVE-ONE-PROJECT-EX.
072600     PERFORM B600-BUILD-DETAIL-LINE
072700        THRU B600-BUILD-DETAIL-LINE-EX.
072800     MOVE "Main" TO WK-C-CSVW-LINE-FIRST4.
072900     MOVE WK-C-CSVW-LINE-BUILD TO WK-C-CSVW-LINE-TEXT.
073000     WRITE SVNCSV-OUTPUT-RECORD.
073100     ADD 1 TO WK-P-ISS-SUB.
073200*----------------------------------------------------------------*
073300 B530-DERIVE-ONE-PROJECT.
073400*----------------------------------------------------------------*
073500*    PROJECT COLUMN IN NORMALISED MODE IS THIS ISSUE'S OWN
073600*    PROJECT CODE, NOT THE FULL REV-PROJECTS LIST - SEE AUD056.
073700     MOVE SPACES TO WK-C-ONE-PROJECT.
073800     MOVE 0 TO WK-P-SUB.
073900     MOVE 1 TO WK-P-SFX-SUB.
074000     PERFORM B540-FIND-DASH-IN-ISSUE
074100         UNTIL WK-P-SFX-SUB > 20
074200            OR WK-P-SUB NOT = 0.
074300     IF WK-P-SUB > 1
074400         COMPUTE WK-P-SFX-LEN = WK-P-SUB - 1
074500         MOVE WK-C-ONE-ISSUE (1:WK-P-SFX-LEN) TO WK-C-ONE-PROJECT
074600     END-IF.
074700*----------------------------------------------------------------*
074800 B530-DERIVE-ONE-PROJECT-EX.
074900*----------------------------------------------------------------*
075000     EXIT.
075100*----------------------------------------------------------------*
075200 B540-FIND-DASH-IN-ISSUE.
075300*----------------------------------------------------------------*
075400     IF WK-C-ONE-ISSUE (WK-P-SFX-SUB:1) = "-"
075500         MOVE WK-P-SFX-SUB TO WK-P-SUB
075600     END-IF.
075700     ADD 1 TO WK-P-SFX-SUB.
075800*----------------------------------------------------------------*
075900 B600-BUILD-DETAIL-LINE.
076000*----------------------------------------------------------------*
076100     MOVE SPACES TO WK-C-CSVW-LINE-BUILD.
076200     MOVE 1 TO WK-P-OUT-PTR.
076300     IF WK-C-NORMALIZE-ON
076400         STRING "Main," DELIMITED BY SIZE
076500             INTO WK-C-CSVW-LINE-BUILD
076600             WITH POINTER WK-P-OUT-PTR
076700     END-IF.
076800     MOVE WK-C-SVNREV-ID     TO WK-E-REVISION.
076900     MOVE WK-N-FILES-ADD     TO WK-E-FILES-ADD.
077000     MOVE WK-N-FILES-DEL     TO WK-E-FILES-DEL.
077100     MOVE WK-N-FILES-MOD     TO WK-E-FILES-MOD.
077200     MOVE WK-N-FILES-RPL     TO WK-E-FILES-RPL.
077300     MOVE WK-C-SVNREV-FC-COUNT TO WK-E-FILES-TOTAL.
077400     MOVE WK-N-LINES-ADD     TO WK-E-LINES-ADD.
077500     MOVE WK-N-LINES-DEL     TO WK-E-LINES-DEL.
077600     MOVE WK-N-LINES-MOD     TO WK-E-LINES-MOD.
077700     MOVE WK-N-G1-FILES      TO WK-E-G1-FILES.
077800     MOVE WK-N-G1-LADD       TO WK-E-G1-LADD.
077900     MOVE WK-N-G1-LDEL       TO WK-E-G1-LDEL.
078000     MOVE WK-N-G1-LMOD       TO WK-E-G1-LMOD.
078100     MOVE WK-N-G2-FILES      TO WK-E-G2-FILES.
078200     MOVE WK-N-G2-LADD       TO WK-E-G2-LADD.
078300     MOVE WK-N-G2-LDEL       TO WK-E-G2-LDEL.
078400     MOVE WK-N-G2-LMOD       TO WK-E-G2-LMOD.
078500*    AUD063 - AUTHOR AND MERGE-STATUS GO THROUGH THE RFC4180
078600*    QUOTE-ESCAPE HELPER BEFORE THEY ARE STRUNG INTO THE ROW -
078700*    NEITHER IS EXPECTED TO CARRY A COMMA, BUT THE COMMITTER
078800*    NAME IS OPERATOR-SUPPLIED TEXT AND THE AUDITORS WANT EVERY
078900*    TEXT COLUMN PROTECTED, NOT JUST THE JOINED LISTS.
079000     MOVE WK-C-SVNREV-AUTHOR TO WK-C-QE-IN.
079100     PERFORM B300-QUOTE-ESCAPE-FIELD
079200        THRU B399-QUOTE-ESCAPE-FIELD-EX.
079300     MOVE WK-C-QE-OUT TO WK-C-QE-AUTHOR-OUT.
079400     MOVE WK-P-QE-OUT-LEN TO WK-P-QE-AUTHOR-LEN.
079500     MOVE WK-C-SVNREV-MERGE-STATUS TO WK-C-QE-IN.
079600     PERFORM B300-QUOTE-ESCAPE-FIELD
079700        THRU B399-QUOTE-ESCAPE-FIELD-EX.
079800     MOVE WK-C-QE-OUT TO WK-C-QE-MERGE-OUT.
079900     MOVE WK-P-QE-OUT-LEN TO WK-P-QE-MERGE-LEN.
080000*    AUD066 - DELIMITED BY SPACES STOPS AT THE FIRST EMBEDDED
080100*    SPACE, NOT JUST TRAILING PAD - A COMMITTER DISPLAY NAME
080200*    WITH A SPACE IN IT WOULD BE TRUNCATED.  THE AUTHOR AND
080300*    MERGE-STATUS COLUMNS ARE NOW STRUNG BY THEIR MEASURED
080400*    LENGTH (SEE B300-QUOTE-ESCAPE-FIELD) INSTEAD.
080500     STRING WK-E-REVISION "," DELIMITED BY SIZE
080600            WK-C-QE-AUTHOR-OUT (1:WK-P-QE-AUTHOR-LEN)
080700                DELIMITED BY SIZE
080800            "," DELIMITED BY SIZE
080900            WK-C-TS-FULL (1:19) DELIMITED BY SIZE
081000            "," DELIMITED BY SIZE
081100            WK-C-TS-DATE DELIMITED BY SIZE
081200            "," DELIMITED BY SIZE
081300            WK-C-TS-TIME DELIMITED BY SIZE
081400            "," DELIMITED BY SIZE
081500            WK-C-QE-MERGE-OUT (1:WK-P-QE-MERGE-LEN)
081600                DELIMITED BY SIZE
081700            "," DELIMITED BY SIZE
081800         INTO WK-C-CSVW-LINE-BUILD
081900         WITH POINTER WK-P-OUT-PTR.
082000     IF WK-C-BRANCH-ACTION-Y
082100         STRING "TRUE," DELIMITED BY SIZE
082200             INTO WK-C-CSVW-LINE-BUILD
082300             WITH POINTER WK-P-OUT-PTR
082400     ELSE
082500         STRING "FALSE," DELIMITED BY SIZE
082600             INTO WK-C-CSVW-LINE-BUILD
082700             WITH POINTER WK-P-OUT-PTR
082800     END-IF.
082900     IF WK-C-NORMALIZE-ON
083000         MOVE WK-C-ONE-ISSUE TO WK-C-QE-IN
083100         PERFORM B300-QUOTE-ESCAPE-FIELD
083200            THRU B399-QUOTE-ESCAPE-FIELD-EX
083300         MOVE WK-C-QE-OUT TO WK-C-QE-ONE-ISS-OUT
083400         MOVE WK-P-QE-OUT-LEN TO WK-P-QE-ONE-ISS-LEN
083500         MOVE WK-C-ONE-PROJECT TO WK-C-QE-IN
083600         PERFORM B300-QUOTE-ESCAPE-FIELD
083700            THRU B399-QUOTE-ESCAPE-FIELD-EX
083800         MOVE WK-C-QE-OUT TO WK-C-QE-ONE-PRJ-OUT
083900         MOVE WK-P-QE-OUT-LEN TO WK-P-QE-ONE-PRJ-LEN
084000         STRING WK-C-QE-ONE-ISS-OUT (1:WK-P-QE-ONE-ISS-LEN)
084100                DELIMITED BY SIZE
084200                "," DELIMITED BY SIZE
084300                WK-C-QE-ONE-PRJ-OUT (1:WK-P-QE-ONE-PRJ-LEN)
084400                DELIMITED BY SIZE
084500                "," DELIMITED BY SIZE
084600             INTO WK-C-CSVW-LINE-BUILD
084700             WITH POINTER WK-P-OUT-PTR
084800     ELSE
084900*        AUD063 - ISSUES AND PROJECTS ARE COMMA-JOINED LISTS IN
085000*        A SINGLE COLUMN (SEE B200-JOIN-ISSUES-AND-PROJECTS) -
085100*        TWO OR MORE VALUES MEANS AN EMBEDDED COMMA, SO THESE
085200*        TWO FIELDS MUST BE QUOTE-ESCAPED OR THE ROW IS NOT
085300*        VALID RFC4180 CSV.
085400         MOVE WK-C-ISS-JOIN TO WK-C-QE-IN
085500         PERFORM B300-QUOTE-ESCAPE-FIELD
085600            THRU B399-QUOTE-ESCAPE-FIELD-EX
085700         MOVE WK-C-QE-OUT TO WK-C-QE-ISS-OUT
085800         MOVE WK-P-QE-OUT-LEN TO WK-P-QE-ISS-LEN
085900         MOVE WK-C-PRJ-JOIN TO WK-C-QE-IN
086000         PERFORM B300-QUOTE-ESCAPE-FIELD
086100            THRU B399-QUOTE-ESCAPE-FIELD-EX
086200         MOVE WK-C-QE-OUT TO WK-C-QE-PRJ-OUT
086300         MOVE WK-P-QE-OUT-LEN TO WK-P-QE-PRJ-LEN
086400         STRING WK-C-QE-ISS-OUT (1:WK-P-QE-ISS-LEN)
086500                DELIMITED BY SIZE
086600                "," DELIMITED BY SIZE
086700                WK-C-QE-PRJ-OUT (1:WK-P-QE-PRJ-LEN)
086800                DELIMITED BY SIZE
086900                "," DELIMITED BY SIZE
087000             INTO WK-C-CSVW-LINE-BUILD
087100             WITH POINTER WK-P-OUT-PTR
087200     END-IF.
087300     STRING WK-E-FILES-ADD "," DELIMITED BY SIZE
087400            WK-E-FILES-DEL "," DELIMITED BY SIZE
087500            WK-E-FILES-MOD "," DELIMITED BY SIZE
087600            WK-E-FILES-RPL "," DELIMITED BY SIZE
087700            WK-E-FILES-TOTAL "," DELIMITED BY SIZE
087800            WK-E-LINES-ADD "," DELIMITED BY SIZE
087900            WK-E-LINES-DEL "," DELIMITED BY SIZE
088000            WK-E-LINES-MOD "," DELIMITED BY SIZE
088100            WK-E-G1-FILES "," DELIMITED BY SIZE
088200            WK-E-G1-LADD "," DELIMITED BY SIZE
088300            WK-E-G1-LDEL "," DELIMITED BY SIZE
088400            WK-E-G1-LMOD "," DELIMITED BY SIZE
088500            WK-E-G2-FILES "," DELIMITED BY SIZE
088600            WK-E-G2-LADD "," DELIMITED BY SIZE
088700            WK-E-G2-LDEL "," DELIMITED BY SIZE
088800            WK-E-G2-LMOD DELIMITED BY SIZE
088900         INTO WK-C-CSVW-LINE-BUILD
089000         WITH POINTER WK-P-OUT-PTR.
089100*----------------------------------------------------------------*
089200 B600-BUILD-DETAIL-LINE-EX.
089300*----------------------------------------------------------------*
089400     EXIT.
089500*----------------------------------------------------------------*
089600 Z500-CLOSE-REPORT-FILE.
089700*----------------------------------------------------------------*
089800     IF WK-C-FILE-IS-OPEN
089900         CLOSE SVNCSV-OUTPUT
090000         SET WK-C-FILE-IS-OPEN TO FALSE
090100     END-IF.
090200*----------------------------------------------------------------*
090300 Z599-CLOSE-REPORT-FILE-EX.
090400*----------------------------------------------------------------*
090500     EXIT.
