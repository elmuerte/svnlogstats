000100*----------------------------------------------------------------*
000200 IDENTIFICATION DIVISION.
000300*----------------------------------------------------------------*
000400 PROGRAM-ID.     RVLISSX.
000500 AUTHOR.         LOW SIEW CHOO.
000600 INSTALLATION.   FUNDS TRANSFER SYSTEMS DEPT.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*----------------------------------------------------------------*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO SCAN A REVISION
001200*               COMMENT FOR ISSUE-TRACKER REFERENCE NUMBERS
001300*               (PROJECT-CODE DASH DIGITS), DERIVE THE DISTINCT
001400*               PROJECT CODES FROM THOSE REFERENCES, AND SET
001500*               THE MERGE-STATUS FALLBACK WHEN A REVISION LOOKS
001600*               LIKE A MERGE BUT NO MERGEINFO PROPERTY WAS SEEN
001700*               DURING THE DIFF PASS.
001800*----------------------------------------------------------------*
001900*NOTE        :  CALLED ONCE PER CLOSED REVISION FROM RVLRPT00,
002000*               IMMEDIATELY AFTER THE REVISION'S LAST DIFF BLOCK
002100*               HAS BEEN TALLIED AND BEFORE RVLCSVW IS CALLED.
002200*----------------------------------------------------------------*
002300*================================================================
002400* HISTORY OF MODIFICATION:
002500*================================================================
002600*----------------------------------------------------------------*
002700*MOD.#   INIT     DATE         DESCRIPTION
002800*------- -------- ----------   -----------------------------------
002900*AUD001 - LSC0091 - 14/03/1991 - REPO AUDIT EXTRACT PROJECT
003000*                              - INITIAL VERSION.
003100*----------------------------------------------------------------*
003200*AUD014 - TANKW03 - 22/11/1993 - AUDIT PH2 ENHANCEMENTS
003300*                              - PROJECT CODE MAY NOW CONTAIN
003400*                                DIGITS (E.G. "BW24").  WAS
003500*                                LETTERS-ONLY BEFORE THIS FIX.
003600*----------------------------------------------------------------*
003700*AUD021 - LSC0091 - 09/06/1995 - REPAIR QUEUE FOLLOW-UP
003800*                              - "UTF-8" FALSE-POSITIVE WAS
003900*                                BEING FILED AS AN ISSUE ID ON
004000*                                COMMENTS THAT NAMED THE LOG
004100*                                FILE ENCODING.  NOW DISCARDED.
004200*----------------------------------------------------------------*
004300*Y2K0037 - RAJN77  - 03/09/1998 - YEAR 2000 PROGRAM REVIEW
004400*                              - NO 2-DIGIT YEAR FIELDS IN THIS
004500*                                ROUTINE.  REV-TIMESTAMP ARRIVES
004600*                                ALREADY CENTURY-EXPANDED FROM
004700*                                RVLRPT00.  CERTIFIED Y2K READY,
004800*                                NO CODE CHANGE REQUIRED.
004900*----------------------------------------------------------------*
005000*AUD048 - TANKW03 - 17/01/2001 - STP EXCEPTION QUEUE PROJECT
005100*                              - DEDUP WAS CASE SENSITIVE, SO
005200*                              "abc-1" AND "ABC-1" WERE BOTH
005300*                                KEPT.  DEDUP NOW DONE ON THE
005400*                                UPPER-CASED TOKEN.
005500*----------------------------------------------------------------*
005600*AUD055 - ACNESQ  - 12/08/2003 - CASH MGMT AUDIT TRAIL PH1
005700*                              - ADDED THE "MERGED REVISION(S)"
005800*                                FALLBACK SCAN SO A REVISION
005900*                                THAT LOOKS LIKE AN SVN MERGE
006000*                                COMMIT BUT CARRIES NO MERGEINFO
006100*                                PROPERTY CHANGE STILL GETS
006200*                                FLAGGED (AS UNSURE, NOT MERGED).
006300*----------------------------------------------------------------*
006400         EJECT
006500*----------------------------------------------------------------*
006600 ENVIRONMENT DIVISION.
006700*----------------------------------------------------------------*
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER. IBM-AS400.
007000 OBJECT-COMPUTER. IBM-AS400.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300*                        NO FILES - WORKS ENTIRELY ON THE
007400*                        REVISION RECORD PASSED BY RVLRPT00.
007500*----------------------------------------------------------------*
007600*----------------------------------------------------------------*
007700 DATA DIVISION.
007800*----------------------------------------------------------------*
007900 FILE SECTION.
008000*----------------------------------------------------------------*
008100 WORKING-STORAGE SECTION.
008200*----------------------------------------------------------------*
008300 01  FILLER                          PIC X(24)        VALUE
008400     "** PROGRAM RVLISSX **".
008500*----------------------------------------------------------------*
008600* ------------------ PROGRAM WORKING STORAGE -------------------*
008700 01  WK-C-WORK-AREA.
008800     05  WK-C-FOUND             PIC X(01) VALUE "Y".
008900     05  WK-C-NOT-FOUND         PIC X(01) VALUE "N".
009000     05  WK-C-TOKEN-FOUND-SW    PIC X(01) VALUE "N".
009100         88  WK-C-TOKEN-FOUND       VALUE "Y".
009200         88  WK-C-TOKEN-NOT-FOUND   VALUE "N".
009300     05  FILLER                 PIC X(04).
009400*----------------------------------------------------------------*
009500 01  WK-C-SCAN-AREA.
009600     05  WK-P-SCAN-POS          PIC 9(04) COMP.
009700     05  WK-P-ADVANCE           PIC 9(04) COMP.
009800     05  WK-P-LET-PTR           PIC 9(04) COMP.
009900     05  WK-P-LET-CNT           PIC 9(02) COMP.
010000     05  WK-P-DASH-POS          PIC 9(04) COMP.
010100     05  WK-P-DIGIT-START       PIC 9(04) COMP.
010200     05  WK-P-DIG-PTR           PIC 9(04) COMP.
010300     05  WK-P-DIG-CNT           PIC 9(02) COMP.
010400     05  WK-P-TOKEN-LEN         PIC 9(04) COMP.
010500     05  WK-P-DASH-IN-TOK       PIC 9(02) COMP.
010600     05  WK-P-SUB               PIC 9(04) COMP.
010700     05  FILLER                 PIC X(04).
010800*----------------------------------------------------------------*
010900 01  WK-C-TOKEN-AREA.
011000     05  WK-C-TOKEN             PIC X(20).
011100     05  WK-C-TOKEN-R REDEFINES WK-C-TOKEN.
011200         10  WK-C-TOKEN-CHAR    PIC X(01) OCCURS 20 TIMES.
011300     05  WK-C-PROJECT           PIC X(10).
011400     05  FILLER                 PIC X(06).
011500*----------------------------------------------------------------*
011600 01  WK-C-COMMENT-UC-AREA.
011700     05  WK-C-COMMENT-UC        PIC X(2000).
011800     05  WK-P-MERGED-TXT-CNT    PIC 9(04) COMP.
011900     05  FILLER                 PIC X(04).
012000*----------------------------------------------------------------*
012100 01  WK-C-INSERT-AREA.
012200     05  WK-P-INSERT-AT         PIC 9(02) COMP.
012300     05  WK-P-SHIFT-FROM        PIC 9(02) COMP.
012400     05  FILLER                 PIC X(04).
012500*----------------------------------------------------------------*
012600*----------------------------------------------------------------*
012700 LINKAGE SECTION.
012800*----------------------------------------------------------------*
012900     COPY SVNREV.
013000*----------------------------------------------------------------*
013100*----------------------------------------------------------------*
013200 PROCEDURE DIVISION USING WK-C-SVNREV-RECORD.
013300*----------------------------------------------------------------*
013400 MAIN-MODULE.
013500     PERFORM A000-START-PROGRAM-ROUTINE
013600        THRU A999-START-PROGRAM-ROUTINE-EX.
013700     PERFORM B000-SCAN-FOR-ISSUES
013800        THRU B099-SCAN-FOR-ISSUES-EX.
013900     PERFORM B400-MERGE-STATUS-FALLBACK
014000        THRU B499-MERGE-STATUS-FALLBACK-EX.
014100     PERFORM Z000-END-PROGRAM-ROUTINE
014200        THRU Z999-END-PROGRAM-ROUTINE-EX.
014300 GOBACK.
014400*----------------------------------------------------------------*
014500*----------------------------------------------------------------*
014600 A000-START-PROGRAM-ROUTINE.
014700*----------------------------------------------------------------*
014800     MOVE 0 TO WK-C-SVNREV-ISS-COUNT.
014900     MOVE 0 TO WK-C-SVNREV-PRJ-COUNT.
015000     MOVE WK-C-SVNREV-COMMENT TO WK-C-COMMENT-UC.
015100     INSPECT WK-C-COMMENT-UC CONVERTING
015200         "abcdefghijklmnopqrstuvwxyz"
015300      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015400*----------------------------------------------------------------*
015500 A999-START-PROGRAM-ROUTINE-EX.
015600*----------------------------------------------------------------*
015700     EXIT.
015800*----------------------------------------------------------------*
015900*----------------------------------------------------------------*
016000 B000-SCAN-FOR-ISSUES.
016100*----------------------------------------------------------------*
016200     MOVE 1 TO WK-P-SCAN-POS.
016300     PERFORM B010-SCAN-ONE-POSITION
016400         UNTIL WK-P-SCAN-POS > 2000.
016500*----------------------------------------------------------------*
016600 B099-SCAN-FOR-ISSUES-EX.
016700*----------------------------------------------------------------*
016800     EXIT.
016900*----------------------------------------------------------------*
017000*----------------------------------------------------------------*
017100 B010-SCAN-ONE-POSITION.
017200*----------------------------------------------------------------*
017300     MOVE 1 TO WK-P-ADVANCE.
017400     SET WK-C-TOKEN-NOT-FOUND TO TRUE.
017500     IF (WK-C-SVNREV-COMMENT (WK-P-SCAN-POS:1) >= "A"
017600         AND WK-C-SVNREV-COMMENT (WK-P-SCAN-POS:1) <= "Z")
017700        OR (WK-C-SVNREV-COMMENT (WK-P-SCAN-POS:1) >= "a"
017800         AND WK-C-SVNREV-COMMENT (WK-P-SCAN-POS:1) <= "z")
017900         PERFORM B020-TRY-MATCH-HERE
018000     END-IF.
018100     IF WK-C-TOKEN-FOUND
018200         PERFORM B100-FILE-ISSUE-TOKEN
018300     END-IF.
018400     ADD WK-P-ADVANCE TO WK-P-SCAN-POS.
018500*----------------------------------------------------------------*
018600 B020-TRY-MATCH-HERE.
018700*----------------------------------------------------------------*
018800*    COUNT THE RUN OF LETTERS STARTING AT THE CURRENT POSITION.
018900     MOVE WK-P-SCAN-POS TO WK-P-LET-PTR.
019000     MOVE 0 TO WK-P-LET-CNT.
019100     PERFORM B021-COUNT-ONE-LETTER
019200         UNTIL WK-P-LET-PTR > 2000
019300            OR (WK-C-SVNREV-COMMENT (WK-P-LET-PTR:1) < "A"
019400                AND WK-C-SVNREV-COMMENT (WK-P-LET-PTR:1) < "a")
019500            OR (WK-C-SVNREV-COMMENT (WK-P-LET-PTR:1) > "Z"
019600                AND WK-C-SVNREV-COMMENT (WK-P-LET-PTR:1) < "a")
019700            OR WK-C-SVNREV-COMMENT (WK-P-LET-PTR:1) > "z".
019800     IF WK-P-LET-CNT < 2
019900         GO TO B020-TRY-MATCH-HERE-EX
020000     END-IF.
020100     IF WK-P-LET-PTR > 2000
020200         GO TO B020-TRY-MATCH-HERE-EX
020300     END-IF.
020400     IF WK-C-SVNREV-COMMENT (WK-P-LET-PTR:1) NOT = "-"
020500         GO TO B020-TRY-MATCH-HERE-EX
020600     END-IF.
020700     MOVE WK-P-LET-PTR TO WK-P-DASH-POS.
020800     COMPUTE WK-P-DIGIT-START = WK-P-DASH-POS + 1.
020900     IF WK-P-DIGIT-START > 2000
021000         GO TO B020-TRY-MATCH-HERE-EX
021100     END-IF.
021200     IF WK-C-SVNREV-COMMENT (WK-P-DIGIT-START:1) < "1"
021300        OR WK-C-SVNREV-COMMENT (WK-P-DIGIT-START:1) > "9"
021400         GO TO B020-TRY-MATCH-HERE-EX
021500     END-IF.
021600*    COUNT THE RUN OF DIGITS FOLLOWING THE DASH.
021700     MOVE WK-P-DIGIT-START TO WK-P-DIG-PTR.
021800     MOVE 0 TO WK-P-DIG-CNT.
021900     PERFORM B022-COUNT-ONE-DIGIT
022000         UNTIL WK-P-DIG-PTR > 2000
022100            OR WK-C-SVNREV-COMMENT (WK-P-DIG-PTR:1) IS NOT
022200               NUMERIC.
022300*    THE MATCH MUST NOT BE THE WHOLE NUMBER OF A DECIMAL, E.G.
022400*    "ABC-123.45" DOES NOT COUNT "ABC-123" AS AN ISSUE ID.
022500     IF WK-P-DIG-PTR <= 2000
022600         IF WK-C-SVNREV-COMMENT (WK-P-DIG-PTR:1) = "."
022700             IF WK-P-DIG-PTR < 2000
022800                 IF WK-C-SVNREV-COMMENT (WK-P-DIG-PTR + 1:1)
022900                    IS NUMERIC
023000                     GO TO B020-TRY-MATCH-HERE-EX
023100                 END-IF
023200             END-IF
023300         END-IF
023400     END-IF.
023500     COMPUTE WK-P-TOKEN-LEN = WK-P-DIG-PTR - WK-P-SCAN-POS.
023600     MOVE SPACES TO WK-C-TOKEN.
023700     MOVE WK-C-SVNREV-COMMENT (WK-P-SCAN-POS:WK-P-TOKEN-LEN)
023800         TO WK-C-TOKEN.
023900     INSPECT WK-C-TOKEN CONVERTING
024000         "abcdefghijklmnopqrstuvwxyz"
024100      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
024200     SET WK-C-TOKEN-FOUND TO TRUE.
024300     MOVE WK-P-TOKEN-LEN TO WK-P-ADVANCE.
024400*----------------------------------------------------------------*
024500 B020-TRY-MATCH-HERE-EX.
024600*----------------------------------------------------------------*
024700     EXIT.
024800*----------------------------------------------------------------*
024900 B021-COUNT-ONE-LETTER.
025000*----------------------------------------------------------------*
025100     ADD 1 TO WK-P-LET-CNT.
025200     ADD 1 TO WK-P-LET-PTR.
025300*----------------------------------------------------------------*
025400 B022-COUNT-ONE-DIGIT.
025500*----------------------------------------------------------------*
025600     ADD 1 TO WK-P-DIG-CNT.
025700     ADD 1 TO WK-P-DIG-PTR.
025800*----------------------------------------------------------------*
025900 B100-FILE-ISSUE-TOKEN.
026000*----------------------------------------------------------------*
026100     IF WK-C-TOKEN = "UTF-8"
026200         GO TO B100-FILE-ISSUE-TOKEN-EX
026300     END-IF.
026400     PERFORM B110-INSERT-ISSUE
026500        THRU B110-INSERT-ISSUE-EX.
026600     PERFORM B200-DERIVE-PROJECT-CODE
026700        THRU B200-DERIVE-PROJECT-CODE-EX.
026800*----------------------------------------------------------------*
026900 B100-FILE-ISSUE-TOKEN-EX.
027000*----------------------------------------------------------------*
027100     EXIT.
027200*----------------------------------------------------------------*
027300 B110-INSERT-ISSUE.
027400*----------------------------------------------------------------*
027500*    ASCENDING, CASE-INSENSITIVE-DEDUPED INSERT OF WK-C-TOKEN
027600*    INTO WK-C-SVNREV-ISS-TAB.  WK-C-TOKEN IS ALREADY UPPER-CASE.
027700     MOVE 0 TO WK-P-INSERT-AT.
027800     MOVE 1 TO WK-P-SUB.
027900     PERFORM B111-FIND-ISSUE-SLOT
028000         UNTIL WK-P-SUB > WK-C-SVNREV-ISS-COUNT
028100            OR WK-P-INSERT-AT NOT = 0.
028200     IF WK-P-INSERT-AT NOT = 0
028300*        ALREADY PRESENT - NOTHING TO DO.
028400         GO TO B110-INSERT-ISSUE-EX
028500     END-IF.
028600     IF WK-C-SVNREV-ISS-COUNT >= 50
028700         DISPLAY "RVLISSX - ISSUE TABLE FULL - TOKEN DROPPED - "
028800                 WK-C-TOKEN
028900         GO TO B110-INSERT-ISSUE-EX
029000     END-IF.
029100     MOVE 1 TO WK-P-SUB.
029200     PERFORM B112-FIND-SORT-POSITION
029300         UNTIL WK-P-SUB > WK-C-SVNREV-ISS-COUNT
029400            OR WK-C-TOKEN < WK-C-SVNREV-ISS-TAB (WK-P-SUB).
029500     MOVE WK-P-SUB TO WK-P-INSERT-AT.
029600     ADD 1 TO WK-C-SVNREV-ISS-COUNT.
029700     MOVE WK-C-SVNREV-ISS-COUNT TO WK-P-SHIFT-FROM.
029800     PERFORM B113-SHIFT-ISSUE-DOWN
029900         UNTIL WK-P-SHIFT-FROM <= WK-P-INSERT-AT.
030000     MOVE WK-C-TOKEN TO WK-C-SVNREV-ISS-TAB (WK-P-INSERT-AT).
030100*----------------------------------------------------------------*
030200 B110-INSERT-ISSUE-EX.
030300*----------------------------------------------------------------*
030400     EXIT.
030500*----------------------------------------------------------------*
030600 B111-FIND-ISSUE-SLOT.
030700*----------------------------------------------------------------*
030800     IF WK-C-SVNREV-ISS-TAB (WK-P-SUB) = WK-C-TOKEN
030900         MOVE WK-P-SUB TO WK-P-INSERT-AT
031000     END-IF.
031100     ADD 1 TO WK-P-SUB.
031200*----------------------------------------------------------------*
031300 B112-FIND-SORT-POSITION.
031400*----------------------------------------------------------------*
031500     ADD 1 TO WK-P-SUB.
031600*----------------------------------------------------------------*
031700 B113-SHIFT-ISSUE-DOWN.
031800*----------------------------------------------------------------*
031900     MOVE WK-C-SVNREV-ISS-TAB (WK-P-SHIFT-FROM - 1)
032000         TO WK-C-SVNREV-ISS-TAB (WK-P-SHIFT-FROM).
032100     SUBTRACT 1 FROM WK-P-SHIFT-FROM.
032200*----------------------------------------------------------------*
032300 B200-DERIVE-PROJECT-CODE.
032400*----------------------------------------------------------------*
032500*    PROJECT CODE IS THE PART OF WK-C-TOKEN BEFORE ITS FIRST "-".
032600     MOVE 0 TO WK-P-DASH-IN-TOK.
032700     MOVE 1 TO WK-P-SUB.
032800     PERFORM B210-FIND-DASH-IN-TOKEN
032900         UNTIL WK-P-SUB > 20
033000            OR WK-P-DASH-IN-TOK NOT = 0.
033100     IF WK-P-DASH-IN-TOK <= 1
033200         GO TO B200-DERIVE-PROJECT-CODE-EX
033300     END-IF.
033400     MOVE SPACES TO WK-C-PROJECT.
033500     COMPUTE WK-P-SUB = WK-P-DASH-IN-TOK - 1.
033600     MOVE WK-C-TOKEN (1:WK-P-SUB) TO WK-C-PROJECT.
033700     IF WK-C-PROJECT = SPACES
033800         GO TO B200-DERIVE-PROJECT-CODE-EX
033900     END-IF.
034000     PERFORM B220-INSERT-PROJECT
034100        THRU B220-INSERT-PROJECT-EX.
034200*----------------------------------------------------------------*
034300 B200-DERIVE-PROJECT-CODE-EX.
034400*----------------------------------------------------------------*
034500     EXIT.
034600*----------------------------------------------------------------*
034700 B210-FIND-DASH-IN-TOKEN.
034800*----------------------------------------------------------------*
034900     IF WK-C-TOKEN-CHAR (WK-P-SUB) = "-"
035000         MOVE WK-P-SUB TO WK-P-DASH-IN-TOK
035100     END-IF.
035200     ADD 1 TO WK-P-SUB.
035300*----------------------------------------------------------------*
035400 B220-INSERT-PROJECT.
035500*----------------------------------------------------------------*
035600     MOVE 0 TO WK-P-INSERT-AT.
035700     MOVE 1 TO WK-P-SUB.
035800     PERFORM B221-FIND-PROJECT-SLOT
035900         UNTIL WK-P-SUB > WK-C-SVNREV-PRJ-COUNT
036000            OR WK-P-INSERT-AT NOT = 0.
036100     IF WK-P-INSERT-AT NOT = 0
036200         GO TO B220-INSERT-PROJECT-EX
036300     END-IF.
036400     IF WK-C-SVNREV-PRJ-COUNT >= 50
036500         DISPLAY "RVLISSX - PROJECT TABLE FULL - CODE DROPPED - "
036600                 WK-C-PROJECT
036700         GO TO B220-INSERT-PROJECT-EX
036800     END-IF.
036900     MOVE 1 TO WK-P-SUB.
037000     PERFORM B222-FIND-PRJ-SORT-POS
037100         UNTIL WK-P-SUB > WK-C-SVNREV-PRJ-COUNT
037200            OR WK-C-PROJECT < WK-C-SVNREV-PRJ-TAB (WK-P-SUB).
037300     MOVE WK-P-SUB TO WK-P-INSERT-AT.
037400     ADD 1 TO WK-C-SVNREV-PRJ-COUNT.
037500     MOVE WK-C-SVNREV-PRJ-COUNT TO WK-P-SHIFT-FROM.
037600     PERFORM B223-SHIFT-PROJECT-DOWN
037700         UNTIL WK-P-SHIFT-FROM <= WK-P-INSERT-AT.
037800     MOVE WK-C-PROJECT TO WK-C-SVNREV-PRJ-TAB (WK-P-INSERT-AT).
037900*----------------------------------------------------------------*
038000 B220-INSERT-PROJECT-EX.
038100*----------------------------------------------------------------*
038200     EXIT.
038300*----------------------------------------------------------------*
038400 B221-FIND-PROJECT-SLOT.
038500*----------------------------------------------------------------*
038600     IF WK-C-SVNREV-PRJ-TAB (WK-P-SUB) = WK-C-PROJECT
038700         MOVE WK-P-SUB TO WK-P-INSERT-AT
038800     END-IF.
038900     ADD 1 TO WK-P-SUB.
039000*----------------------------------------------------------------*
039100 B222-FIND-PRJ-SORT-POS.
039200*----------------------------------------------------------------*
039300     ADD 1 TO WK-P-SUB.
039400*----------------------------------------------------------------*
039500 B223-SHIFT-PROJECT-DOWN.
039600*----------------------------------------------------------------*
039700     MOVE WK-C-SVNREV-PRJ-TAB (WK-P-SHIFT-FROM - 1)
039800         TO WK-C-SVNREV-PRJ-TAB (WK-P-SHIFT-FROM).
039900     SUBTRACT 1 FROM WK-P-SHIFT-FROM.
040000*----------------------------------------------------------------*
040100 B400-MERGE-STATUS-FALLBACK.
040200*----------------------------------------------------------------*
040300*    ADDED REQUEST AUD055 - SEE HISTORY BANNER ABOVE.
040400     IF WK-C-SVNREV-MRG-NORMAL
040500         MOVE 0 TO WK-P-MERGED-TXT-CNT
040600         INSPECT WK-C-COMMENT-UC TALLYING WK-P-MERGED-TXT-CNT
040700             FOR ALL "MERGED REVISION(S)"
040800         IF WK-P-MERGED-TXT-CNT > 0
040900             SET WK-C-SVNREV-MRG-UNSURE TO TRUE
041000         END-IF
041100     END-IF.
041200*----------------------------------------------------------------*
041300 B499-MERGE-STATUS-FALLBACK-EX.
041400*----------------------------------------------------------------*
041500     EXIT.
041600*----------------------------------------------------------------*
041700 Z000-END-PROGRAM-ROUTINE.
041800*----------------------------------------------------------------*
041900     CONTINUE.
042000*----------------------------------------------------------------*
042100 Z999-END-PROGRAM-ROUTINE-EX.
042200*----------------------------------------------------------------*
042300     EXIT.
