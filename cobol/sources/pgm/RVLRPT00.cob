000100*----------------------------------------------------------------*
000200 IDENTIFICATION DIVISION.
000300*----------------------------------------------------------------*
000400 PROGRAM-ID.     RVLRPT00.
000500 AUTHOR.         TAN BOON HUAT.
000600 INSTALLATION.   FUNDS TRANSFER SYSTEMS DEPT.
000700 DATE-WRITTEN.   03 JAN 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*----------------------------------------------------------------*
001100*DESCRIPTION :  MAIN BATCH DRIVER FOR THE REPO AUDIT EXTRACT.
001200*               READS A CAPTURED "svn log -v --diff" EXTRACT ONE
001300*               LINE AT A TIME, DRIVES A STATE MACHINE OVER THE
001400*               ENTRY HEADER / CHANGED PATHS / LOG COMMENT / DIFF
001500*               BODY / DIFF PROPERTIES SECTIONS OF EACH REVISION,
001600*               AND ON EACH REVISION CLOSE CALLS RVLISSX TO
001700*               DERIVE ISSUE AND PROJECT REFERENCES AND RVLCSVW
001800*               TO WRITE THE DETAIL RECORDS TO THE CSV REPORT.
001900*----------------------------------------------------------------*
002000*NOTE        :  THIS PROGRAM DOES NOT CARE WHERE THE EXTRACT
002100*               CAME FROM.  IT IS KEPT AS A PLAIN SEQUENTIAL
002200*               TEXT FILE ON THE IFS SO IT CAN BE REGENERATED
002300*               FROM ANY SUBVERSION WORKING COPY WITHOUT THIS
002400*               JOB HAVING TO TALK TO THE REPOSITORY ITSELF.
002500*----------------------------------------------------------------*
002600*================================================================
002700* HISTORY OF MODIFICATION:
002800*================================================================
002900*----------------------------------------------------------------*
003000*MOD.#   INIT     DATE         DESCRIPTION
003100*------- -------- ----------   -----------------------------------
003200*AUD003 - TBH0191 - 03/01/1991 - REPO AUDIT EXTRACT PROJECT
003300*                              - INITIAL VERSION.  READS THE LOG
003400*                                EXTRACT, DRIVES THE PARSE STATE
003500*                                MACHINE, CALLS RVLISSX AND
003600*                                RVLCSVW ONCE PER REVISION.
003700*----------------------------------------------------------------*
003800*AUD010 - TBH0191 - 17/06/1991 - REPAIR QUEUE FOLLOW-UP
003900*                              - THE REQUIRED BLANK LINE AFTER
004000*                                THE LOG COMMENT WAS NOT BEING
004100*                                CONSUMED, COMMENT LINE COUNTER
004200*                                RAN ON INTO THE DIFF HEADER.
004300*----------------------------------------------------------------*
004400*AUD018 - CWM0591 - 22/11/1992 - AUDIT PH2 ENHANCEMENTS
004500*                              - "(FROM path:REV)" COPY SUFFIX ON
004600*                                A CHANGED PATH LINE IS NOW
004700*                                STRIPPED AND KEPT AS THE FILE
004800*                                CHANGE'S FROM-PATH / FROM-REV.
004900*----------------------------------------------------------------*
005000*AUD025 - LSC0091 - 14/04/1994 - AUDIT PH2 ENHANCEMENTS
005100*                              - A PATH SEEN ONLY IN THE DIFF
005200*                                BODY, NOT IN THE CHANGED PATHS
005300*                                MANIFEST, IS NOW ADDED AS ITS
005400*                                OWN FILE CHANGE ENTRY INSTEAD
005500*                                OF BEING DROPPED ON THE FLOOR.
005600*----------------------------------------------------------------*
005700*AUD031 - TBH0191 - 09/08/1995 - REPAIR QUEUE FOLLOW-UP
005800*                              - A REPLACED BLOCK OF LINES WAS
005900*                                BEING COUNTED AS BOTH A REMOVE
006000*                                AND AN ADD.  NOW FOLDED TO THE
006100*                                LARGER OF THE TWO AS A MODIFY.
006200*----------------------------------------------------------------*
006300*Y2K0041 - RAJN77  - 03/09/1998 - YEAR 2000 PROGRAM REVIEW
006400*                              - ENTRY HEADER DATE IS TAKEN
006500*                                STRAIGHT OFF A 4-DIGIT CENTURY
006600*                                AND YEAR, NO 2-DIGIT WINDOWING
006700*                                LOGIC PRESENT.  CERTIFIED Y2K
006800*                                READY, NO CHANGE REQUIRED.
006900*----------------------------------------------------------------*
007000*AUD044 - LSC0091 - 11/02/2000 - STP EXCEPTION QUEUE PROJECT
007100*                              - DIFF PROPERTIES SECTION NOW
007200*                                PARSED SO AN SVN:MERGEINFO
007300*                                PROPERTY ADD/CHANGE ON A
007400*                                MANIFEST FILE SETS THE
007500*                                REVISION'S MERGE STATUS.
007600*----------------------------------------------------------------*
007700*AUD052 - TBH0191 - 06/05/2002 - CASH MGMT AUDIT TRAIL PH1
007800*                              - BINARY FILE MARKER LINE IN THE
007900*                                DIFF BODY NOW RECOGNISED AND
008000*                                SETS THE FILE CHANGE'S BINARY
008100*                                INDICATOR.
008200*----------------------------------------------------------------*
008300*AUD059 - ACNESQ  - 19/03/2004 - CASH MGMT AUDIT TRAIL PH1
008400*                              - LAST REVISION IN THE EXTRACT IS
008500*                                NOW FLUSHED AT END OF FILE EVEN
008600*                                WHEN THERE IS NO CLOSING DIVIDER
008700*                                LINE BEHIND IT.
008800*----------------------------------------------------------------*
008900         EJECT
009000*----------------------------------------------------------------*
009100 ENVIRONMENT DIVISION.
009200*----------------------------------------------------------------*
009300 CONFIGURATION SECTION.
009400 SOURCE-COMPUTER. IBM-AS400.
009500 OBJECT-COMPUTER. IBM-AS400.
009600 SPECIAL-NAMES.    UPSI-1 ON STATUS  IS WK-C-RPT-UPSI1-ON
009700                    OFF STATUS IS WK-C-RPT-UPSI1-OFF.
009800*----------------------------------------------------------------*
009900 INPUT-OUTPUT SECTION.
010000 FILE-CONTROL.
010100     SELECT SVNLOG-INPUT ASSIGN TO SVNLOGIN
010200         ORGANIZATION IS LINE SEQUENTIAL
010300         FILE STATUS IS WK-C-RPT-FILE-STATUS.
010400*----------------------------------------------------------------*
010500*----------------------------------------------------------------*
010600 DATA DIVISION.
010700*----------------------------------------------------------------*
010800 FILE SECTION.
010900*----------------------------------------------------------------*
011000 FD  SVNLOG-INPUT
011100     LABEL RECORDS ARE OMITTED.
011200 01  SVNLOG-INPUT-RECORD.
011300     05  WK-C-RPT-FD-LINE        PIC X(256).
011400     05  FILLER                  PIC X(04).
011500*----------------------------------------------------------------*
011600 WORKING-STORAGE SECTION.
011700*----------------------------------------------------------------*
011800 01  FILLER                          PIC X(24)        VALUE
011900     "** PROGRAM RVLRPT00 **".
012000*----------------------------------------------------------------*
012100     COPY SVNREV.
012200*----------------------------------------------------------------*
012300* ------------------ PROGRAM WORKING STORAGE -------------------*
012400 01  WK-C-CONTROL-AREA.
012500     05  WK-C-RPT-FILE-STATUS   PIC X(02).
012600         88  WK-C-RPT-FS-OKAY       VALUE "00".
012700         88  WK-C-RPT-FS-EOF        VALUE "10".
012800     05  WK-C-RPT-EOF-SW        PIC X(01) VALUE "N".
012900         88  WK-C-RPT-EOF            VALUE "Y".
013000     05  WK-C-RPT-ABEND-SW      PIC X(01) VALUE "N".
013100         88  WK-C-RPT-ABEND          VALUE "Y".
013200     05  WK-C-RPT-REV-OPEN-SW   PIC X(01) VALUE "N".
013300         88  WK-C-RPT-REV-OPEN       VALUE "Y".
013400     05  WK-C-RPT-STATE         PIC X(02) VALUE "NW".
013500         88  WK-C-RPT-ST-NEW         VALUE "NW".
013600         88  WK-C-RPT-ST-ENTRY       VALUE "EN".
013700         88  WK-C-RPT-ST-PATHS       VALUE "PA".
013800         88  WK-C-RPT-ST-COMMENT     VALUE "CM".
013900         88  WK-C-RPT-ST-DIFF        VALUE "DF".
014000         88  WK-C-RPT-ST-DIFF-PROPS  VALUE "DP".
014100     05  WK-C-RPT-TRACE-SW      PIC X(01) VALUE "N".
014200         88  WK-C-RPT-TRACE-ON       VALUE "Y".
014300     05  FILLER                 PIC X(04).
014400*----------------------------------------------------------------*
014500 01  WK-C-RPT-LITERALS.
014600     05  WK-C-RPT-DIVIDER-72    PIC X(72) VALUE ALL "-".
014700     05  WK-C-RPT-EQUALS-67     PIC X(67) VALUE ALL "=".
014800     05  WK-C-RPT-UNDERSCR-79   PIC X(79) VALUE ALL "_".
014900     05  WK-C-RPT-LIT-MODIFIED  PIC X(23) VALUE
015000         "Modified: svn:mergeinfo".
015100     05  WK-C-RPT-LIT-ADDED     PIC X(20) VALUE
015200         "Added: svn:mergeinfo".
015300     05  WK-C-RPT-LIT-BINARY    PIC X(45) VALUE
015400         "Cannot display: file marked as a binary type.".
015500     05  FILLER                 PIC X(08).
015600*----------------------------------------------------------------*
015700 01  WK-C-LOG-LINE-AREA.
015800     05  WK-C-RPT-LINE          PIC X(256).
015900     05  WK-C-RPT-LINE-HDR REDEFINES WK-C-RPT-LINE.
016000         10  WK-C-RPT-HEAD-TXT  PIC X(22).
016100         10  FILLER             PIC X(234).
016200     05  FILLER                 PIC X(04).
016300*----------------------------------------------------------------*
016400 01  WK-C-SCAN-AREA.
016500     05  WK-P-SCN-POS           PIC 9(04) COMP.
016600     05  WK-P-BAR-SCAN          PIC 9(04) COMP.
016700     05  WK-P-BAR-POS           PIC 9(04) COMP.
016800     05  WK-P-DIG-CNT           PIC 9(02) COMP.
016900     05  WK-N-RPT-REVID         PIC 9(09) COMP.
017000     05  WK-P-AUTH-START        PIC 9(04) COMP.
017100     05  WK-P-AUTH-LEN          PIC 9(04) COMP.
017200     05  WK-C-RPT-ONE-DIGIT     PIC 9(01).
017300     05  WK-C-FOUND             PIC X(01) VALUE "N".
017400     05  FILLER                 PIC X(04).
017500*----------------------------------------------------------------*
017600 01  WK-C-PATH-WORK-AREA.
017700     05  WK-C-RPT-CHGTYPE       PIC X(01).
017800     05  WK-P-LINE-LEN          PIC 9(04) COMP.
017900     05  WK-P-PATH-LEN          PIC 9(04) COMP.
018000     05  WK-P-PATH-LEN2         PIC 9(04) COMP.
018100     05  WK-P-FROM-MARK-POS     PIC 9(04) COMP.
018200     05  WK-P-COLON-POS         PIC 9(04) COMP.
018300     05  WK-P-FRM-SCAN          PIC 9(04) COMP.
018400     05  WK-P-FRM-SCAN2         PIC 9(04) COMP.
018500     05  WK-C-RPT-FROM-PATH     PIC X(200).
018600     05  WK-N-RPT-FROM-REV      PIC 9(09) COMP.
018700     05  FILLER                 PIC X(04).
018800*----------------------------------------------------------------*
018900 01  WK-C-DIFF-WORK-AREA.
019000     05  WK-N-DIFF-ADD          PIC 9(07) COMP.
019100     05  WK-N-DIFF-DEL          PIC 9(07) COMP.
019200     05  WK-N-DIFF-TOTADD       PIC 9(07) COMP.
019300     05  WK-N-DIFF-TOTDEL       PIC 9(07) COMP.
019400     05  WK-N-DIFF-TOTMOD       PIC 9(07) COMP.
019500     05  WK-P-CUR-FC-SUB        PIC 9(04) COMP.
019600     05  WK-P-CUR-PROPS-SUB     PIC 9(04) COMP.
019700     05  WK-C-DIFF-OPEN-SW      PIC X(01) VALUE "N".
019800         88  WK-C-DIFF-FILE-OPEN     VALUE "Y".
019900     05  WK-C-PENDING-DEL-SW    PIC X(01) VALUE "N".
020000         88  WK-C-PENDING-DELETE     VALUE "Y".
020100     05  WK-P-NEW-PATH-LEN      PIC 9(04) COMP.
020200     05  WK-C-RPT-DIFF-PATH     PIC X(200).
020300     05  WK-C-RPT-DIFF-PATH2    PIC X(200).
020400     05  FILLER                 PIC X(04).
020500*----------------------------------------------------------------*
020600 01  WK-C-SUBSCRIPTS.
020700     05  WK-P-SUB               PIC 9(04) COMP.
020800     05  FILLER                 PIC X(04).
020900*----------------------------------------------------------------*
021000 01  WK-C-COMMENT-WORK-AREA.
021100     05  WK-P-COMMENT-PTR       PIC 9(04) COMP.
021200     05  WK-P-COMMENT-LINES-LEFT PIC 9(05) COMP.
021300     05  FILLER                 PIC X(04).
021400*----------------------------------------------------------------*
021500*                        CONTROL PASSED TO RVLCSVW ON EACH CALL.
021600 01  WK-C-CSVW-CTL.
021700     05  WK-C-CSVW-OPCODE       PIC X(01).
021800         88  WK-C-CSVW-OP-WRITE     VALUE "W".
021900         88  WK-C-CSVW-OP-CLOSE     VALUE "C".
022000     05  FILLER                 PIC X(03).
022100*----------------------------------------------------------------*
022200*----------------------------------------------------------------*
022300 PROCEDURE DIVISION.
022400*----------------------------------------------------------------*
022500 MAIN-MODULE.
022600     PERFORM A000-INITIALIZE-JOB
022700        THRU A099-INITIALIZE-JOB-EX.
022800     PERFORM B000-READ-LOG-LOOP
022900        THRU B099-READ-LOG-LOOP-EX.
023000     PERFORM C900-CLOSE-REVISION-IF-OPEN
023100        THRU C999-CLOSE-REVISION-IF-OPEN-EX.
023200     PERFORM Z500-CLOSE-REPORT-FILE-CALL
023300        THRU Z599-CLOSE-REPORT-FILE-CALL-EX.
023400     PERFORM Z000-END-PROGRAM-ROUTINE
023500        THRU Z999-END-PROGRAM-ROUTINE-EX.
023600 GOBACK.
023700*----------------------------------------------------------------*
023800*----------------------------------------------------------------*
023900 A000-INITIALIZE-JOB.
024000*----------------------------------------------------------------*
024100     MOVE "N" TO WK-C-RPT-EOF-SW.
024200     MOVE "N" TO WK-C-RPT-ABEND-SW.
024300     MOVE "N" TO WK-C-RPT-REV-OPEN-SW.
024400     SET WK-C-RPT-ST-NEW TO TRUE.
024500     MOVE "N" TO WK-C-RPT-TRACE-SW.
024600     IF WK-C-RPT-UPSI1-ON
024700         MOVE "Y" TO WK-C-RPT-TRACE-SW
024800     END-IF.
024900     OPEN INPUT SVNLOG-INPUT.
025000     IF NOT WK-C-RPT-FS-OKAY
025100         DISPLAY "RVLRPT00 - OPEN SVNLOG-INPUT FAILED - STATUS "
025200                 WK-C-RPT-FILE-STATUS
025300         MOVE "Y" TO WK-C-RPT-ABEND-SW
025400         MOVE "Y" TO WK-C-RPT-EOF-SW
025500     END-IF.
025600*----------------------------------------------------------------*
025700 A099-INITIALIZE-JOB-EX.
025800*----------------------------------------------------------------*
025900     EXIT.
026000*----------------------------------------------------------------*
026100*----------------------------------------------------------------*
026200 B000-READ-LOG-LOOP.
026300*----------------------------------------------------------------*
026400     PERFORM B010-READ-ONE-RECORD
026500         UNTIL WK-C-RPT-EOF.
026600*----------------------------------------------------------------*
026700 B099-READ-LOG-LOOP-EX.
026800*----------------------------------------------------------------*
026900     EXIT.
027000*----------------------------------------------------------------*
027100 B010-READ-ONE-RECORD.
027200*----------------------------------------------------------------*
027300     READ SVNLOG-INPUT.
027400     IF WK-C-RPT-FS-EOF
027500         MOVE "Y" TO WK-C-RPT-EOF-SW
027600     ELSE
027700         IF NOT WK-C-RPT-FS-OKAY
027800             DISPLAY "RVLRPT00 - READ SVNLOG-INPUT FAILED - "
027900                     "STATUS " WK-C-RPT-FILE-STATUS
028000             MOVE "Y" TO WK-C-RPT-ABEND-SW
028100             MOVE "Y" TO WK-C-RPT-EOF-SW
028200         ELSE
028300             MOVE WK-C-RPT-FD-LINE TO WK-C-RPT-LINE
028400             PERFORM C000-DISPATCH-LINE
028500                THRU C099-DISPATCH-LINE-EX
028600         END-IF
028700     END-IF.
028800*----------------------------------------------------------------*
028900*----------------------------------------------------------------*
029000 C000-DISPATCH-LINE.
029100*----------------------------------------------------------------*
029200     IF WK-C-RPT-LINE (1:72) = WK-C-RPT-DIVIDER-72
029300         PERFORM C900-CLOSE-REVISION-IF-OPEN
029400            THRU C999-CLOSE-REVISION-IF-OPEN-EX
029500         SET WK-C-RPT-ST-ENTRY TO TRUE
029600         GO TO C099-DISPATCH-LINE-EX
029700     END-IF.
029800     EVALUATE TRUE
029900         WHEN WK-C-RPT-ST-NEW
030000             CONTINUE
030100         WHEN WK-C-RPT-ST-ENTRY
030200             PERFORM C100-PARSE-ENTRY-LINE
030300                THRU C199-PARSE-ENTRY-LINE-EX
030400         WHEN WK-C-RPT-ST-PATHS
030500             PERFORM C200-PARSE-PATHS-LINE
030600                THRU C299-PARSE-PATHS-LINE-EX
030700         WHEN WK-C-RPT-ST-COMMENT
030800             PERFORM C300-PARSE-COMMENT-LINE
030900                THRU C399-PARSE-COMMENT-LINE-EX
031000         WHEN WK-C-RPT-ST-DIFF
031100             PERFORM C400-PARSE-DIFF-LINE
031200                THRU C499-PARSE-DIFF-LINE-EX
031300         WHEN WK-C-RPT-ST-DIFF-PROPS
031400             PERFORM C600-PARSE-PROPS-LINE
031500                THRU C699-PARSE-PROPS-LINE-EX
031600     END-EVALUATE.
031700*----------------------------------------------------------------*
031800 C099-DISPATCH-LINE-EX.
031900*----------------------------------------------------------------*
032000     EXIT.
032100*----------------------------------------------------------------*
032200*----------------------------------------------------------------*
032300 C100-PARSE-ENTRY-LINE.
032400*----------------------------------------------------------------*
032500*    "rNNNNN | author | CCYY-MM-DD HH:MM:SS +oooo (...) | N LINES"
032600     MOVE "N" TO WK-C-FOUND.
032700     IF WK-C-RPT-LINE (1:1) = "r"
032800         PERFORM C110-SCAN-ENTRY-HEADER
032900            THRU C110-SCAN-ENTRY-HEADER-EX
033000     END-IF.
033100     IF WK-C-FOUND = "Y"
033200         PERFORM C150-START-NEW-REVISION
033300     END-IF.
033400*----------------------------------------------------------------*
033500 C199-PARSE-ENTRY-LINE-EX.
033600*----------------------------------------------------------------*
033700     EXIT.
033800*----------------------------------------------------------------*
033900 C110-SCAN-ENTRY-HEADER.
034000*----------------------------------------------------------------*
034100     MOVE 0 TO WK-N-RPT-REVID.
034200     MOVE 2 TO WK-P-SCN-POS.
034300     MOVE 0 TO WK-P-DIG-CNT.
034400     PERFORM C111-COUNT-REVID-DIGIT
034500         UNTIL WK-P-SCN-POS > 256
034600            OR WK-C-RPT-LINE (WK-P-SCN-POS:1) IS NOT NUMERIC.
034700     IF WK-P-DIG-CNT = 0
034800         GO TO C110-SCAN-ENTRY-HEADER-EX
034900     END-IF.
035000     IF WK-C-RPT-LINE (WK-P-SCN-POS:3) NOT = " | "
035100         GO TO C110-SCAN-ENTRY-HEADER-EX
035200     END-IF.
035300     COMPUTE WK-P-SCN-POS = WK-P-SCN-POS + 3.
035400     MOVE WK-P-SCN-POS TO WK-P-AUTH-START.
035500     PERFORM C120-FIND-BAR-DELIM.
035600     IF WK-C-FOUND NOT = "Y"
035700         GO TO C110-SCAN-ENTRY-HEADER-EX
035800     END-IF.
035900     COMPUTE WK-P-AUTH-LEN = WK-P-BAR-POS - WK-P-AUTH-START.
036000     IF WK-P-AUTH-LEN > 32
036100         MOVE 32 TO WK-P-AUTH-LEN
036200     END-IF.
036300     IF WK-P-AUTH-LEN < 1
036400         GO TO C110-SCAN-ENTRY-HEADER-EX
036500     END-IF.
036600     MOVE SPACES TO WK-C-SVNREV-AUTHOR.
036700     MOVE WK-C-RPT-LINE (WK-P-AUTH-START:WK-P-AUTH-LEN)
036800         TO WK-C-SVNREV-AUTHOR.
036900     COMPUTE WK-P-SCN-POS = WK-P-BAR-POS + 3.
037000     IF WK-P-SCN-POS + 18 > 256
037100         GO TO C110-SCAN-ENTRY-HEADER-EX
037200     END-IF.
037300     MOVE WK-C-RPT-LINE (WK-P-SCN-POS:2)
037400         TO WK-C-SVNREV-DATE-CC.
037500     MOVE WK-C-RPT-LINE (WK-P-SCN-POS + 2:2)
037600         TO WK-C-SVNREV-DATE-YY.
037700     MOVE WK-C-RPT-LINE (WK-P-SCN-POS + 5:2)
037800         TO WK-C-SVNREV-DATE-MM.
037900     MOVE WK-C-RPT-LINE (WK-P-SCN-POS + 8:2)
038000         TO WK-C-SVNREV-DATE-DD.
038100     MOVE WK-C-RPT-LINE (WK-P-SCN-POS + 11:2)
038200         TO WK-C-SVNREV-TIME-HH.
038300     MOVE WK-C-RPT-LINE (WK-P-SCN-POS + 14:2)
038400         TO WK-C-SVNREV-TIME-MN.
038500     MOVE WK-C-RPT-LINE (WK-P-SCN-POS + 17:2)
038600         TO WK-C-SVNREV-TIME-SS.
038700     COMPUTE WK-P-SCN-POS = WK-P-SCN-POS + 19.
038800     PERFORM C120-FIND-BAR-DELIM.
038900     IF WK-C-FOUND NOT = "Y"
039000         GO TO C110-SCAN-ENTRY-HEADER-EX
039100     END-IF.
039200     COMPUTE WK-P-SCN-POS = WK-P-BAR-POS + 3.
039300     MOVE 0 TO WK-P-COMMENT-LINES-LEFT.
039400     MOVE 0 TO WK-P-DIG-CNT.
039500     PERFORM C112-COUNT-LCOUNT-DIGIT
039600         UNTIL WK-P-SCN-POS > 256
039700            OR WK-C-RPT-LINE (WK-P-SCN-POS:1) IS NOT NUMERIC.
039800     IF WK-P-DIG-CNT = 0
039900         GO TO C110-SCAN-ENTRY-HEADER-EX
040000     END-IF.
040100     MOVE "Y" TO WK-C-FOUND.
040200*----------------------------------------------------------------*
040300 C110-SCAN-ENTRY-HEADER-EX.
040400*----------------------------------------------------------------*
040500     EXIT.
040600*----------------------------------------------------------------*
040700 C111-COUNT-REVID-DIGIT.
040800*----------------------------------------------------------------*
040900     MOVE WK-C-RPT-LINE (WK-P-SCN-POS:1) TO WK-C-RPT-ONE-DIGIT.
041000     COMPUTE WK-N-RPT-REVID =
041100         WK-N-RPT-REVID * 10 + WK-C-RPT-ONE-DIGIT.
041200     ADD 1 TO WK-P-DIG-CNT.
041300     ADD 1 TO WK-P-SCN-POS.
041400*----------------------------------------------------------------*
041500 C112-COUNT-LCOUNT-DIGIT.
041600*----------------------------------------------------------------*
041700     MOVE WK-C-RPT-LINE (WK-P-SCN-POS:1) TO WK-C-RPT-ONE-DIGIT.
041800     COMPUTE WK-P-COMMENT-LINES-LEFT =
041900         WK-P-COMMENT-LINES-LEFT * 10 + WK-C-RPT-ONE-DIGIT.
042000     ADD 1 TO WK-P-DIG-CNT.
042100     ADD 1 TO WK-P-SCN-POS.
042200*----------------------------------------------------------------*
042300 C120-FIND-BAR-DELIM.
042400*----------------------------------------------------------------*
042500     MOVE WK-P-SCN-POS TO WK-P-BAR-SCAN.
042600     MOVE "N" TO WK-C-FOUND.
042700     PERFORM C121-TRY-BAR-HERE
042800         UNTIL WK-P-BAR-SCAN > 254
042900            OR WK-C-FOUND = "Y".
043000*----------------------------------------------------------------*
043100 C121-TRY-BAR-HERE.
043200*----------------------------------------------------------------*
043300     IF WK-C-RPT-LINE (WK-P-BAR-SCAN:3) = " | "
043400         MOVE WK-P-BAR-SCAN TO WK-P-BAR-POS
043500         MOVE "Y" TO WK-C-FOUND
043600     ELSE
043700         ADD 1 TO WK-P-BAR-SCAN
043800     END-IF.
043900*----------------------------------------------------------------*
044000 C150-START-NEW-REVISION.
044100*----------------------------------------------------------------*
044200     MOVE WK-N-RPT-REVID TO WK-C-SVNREV-ID.
044300     MOVE 0 TO WK-C-SVNREV-FC-COUNT.
044400     MOVE 0 TO WK-C-SVNREV-ISS-COUNT.
044500     MOVE 0 TO WK-C-SVNREV-PRJ-COUNT.
044600     MOVE SPACES TO WK-C-SVNREV-COMMENT.
044700     MOVE 1 TO WK-P-COMMENT-PTR.
044800     MOVE "NORMAL" TO WK-C-SVNREV-MERGE-STATUS.
044900     MOVE "Y" TO WK-C-RPT-REV-OPEN-SW.
045000     SET WK-C-RPT-ST-PATHS TO TRUE.
045100*----------------------------------------------------------------*
045200*----------------------------------------------------------------*
045300 C200-PARSE-PATHS-LINE.
045400*----------------------------------------------------------------*
045500     IF WK-C-RPT-HEAD-TXT (1:14) = "Changed paths:"
045600         GO TO C299-PARSE-PATHS-LINE-EX
045700     END-IF.
045800     IF WK-C-RPT-LINE = SPACES
045900         SET WK-C-RPT-ST-COMMENT TO TRUE
046000         GO TO C299-PARSE-PATHS-LINE-EX
046100     END-IF.
046200     IF WK-C-RPT-LINE (1:3) NOT = "   "
046300         DISPLAY "RVLRPT00 - BAD PATH LINE, SKIPPED - REVISION "
046400                 WK-C-SVNREV-ID
046500         GO TO C299-PARSE-PATHS-LINE-EX
046600     END-IF.
046700     MOVE WK-C-RPT-LINE (4:1) TO WK-C-RPT-CHGTYPE.
046800     IF WK-C-RPT-CHGTYPE NOT = "A"
046900        AND WK-C-RPT-CHGTYPE NOT = "M"
047000        AND WK-C-RPT-CHGTYPE NOT = "D"
047100        AND WK-C-RPT-CHGTYPE NOT = "R"
047200         DISPLAY "RVLRPT00 - BAD PATH LINE, SKIPPED - REVISION "
047300                 WK-C-SVNREV-ID
047400         GO TO C299-PARSE-PATHS-LINE-EX
047500     END-IF.
047600     IF WK-C-RPT-LINE (5:1) NOT = SPACE
047700        OR WK-C-RPT-LINE (6:1) NOT = "/"
047800         DISPLAY "RVLRPT00 - BAD PATH LINE, SKIPPED - REVISION "
047900                 WK-C-SVNREV-ID
048000         GO TO C299-PARSE-PATHS-LINE-EX
048100     END-IF.
048200     PERFORM C220-ADD-PATH-FILE-CHANGE.
048300*----------------------------------------------------------------*
048400 C299-PARSE-PATHS-LINE-EX.
048500*----------------------------------------------------------------*
048600     EXIT.
048700*----------------------------------------------------------------*
048800 C220-ADD-PATH-FILE-CHANGE.
048900*----------------------------------------------------------------*
049000     PERFORM C221-MEASURE-LINE-LEN.
049100     MOVE 0 TO WK-P-FROM-MARK-POS.
049200     IF WK-P-LINE-LEN > 13
049300         PERFORM C230-FIND-FROM-MARKER
049400     END-IF.
049500     IF WK-P-FROM-MARK-POS > 0
049600         COMPUTE WK-P-PATH-LEN = WK-P-FROM-MARK-POS - 7
049700         PERFORM C240-PARSE-FROM-CLAUSE
049800     ELSE
049900         COMPUTE WK-P-PATH-LEN = WK-P-LINE-LEN - 6
050000         MOVE SPACES TO WK-C-RPT-FROM-PATH
050100         MOVE 0 TO WK-N-RPT-FROM-REV
050200     END-IF.
050300     ADD 1 TO WK-C-SVNREV-FC-COUNT.
050400     MOVE WK-C-SVNREV-FC-COUNT TO WK-P-SUB.
050500     MOVE SPACES TO WK-C-SVNREV-FC-FILENAME (WK-P-SUB).
050600     MOVE WK-C-RPT-LINE (7:WK-P-PATH-LEN)
050700         TO WK-C-SVNREV-FC-FILENAME (WK-P-SUB).
050800     MOVE WK-C-RPT-CHGTYPE TO WK-C-SVNREV-FC-CHGTYPE (WK-P-SUB).
050900     SET WK-C-SVNREV-FC-MANIFEST-Y (WK-P-SUB) TO TRUE.
051000     SET WK-C-SVNREV-FC-BINARY-N (WK-P-SUB)   TO TRUE.
051100     MOVE WK-C-RPT-FROM-PATH
051200         TO WK-C-SVNREV-FC-FROM-PATH (WK-P-SUB).
051300     MOVE WK-N-RPT-FROM-REV
051400         TO WK-C-SVNREV-FC-FROM-REV (WK-P-SUB).
051500     MOVE 0 TO WK-C-SVNREV-FC-LINES-ADD (WK-P-SUB).
051600     MOVE 0 TO WK-C-SVNREV-FC-LINES-DEL (WK-P-SUB).
051700     MOVE 0 TO WK-C-SVNREV-FC-LINES-CHG (WK-P-SUB).
051800*----------------------------------------------------------------*
051900 C221-MEASURE-LINE-LEN.
052000*----------------------------------------------------------------*
052100     MOVE 256 TO WK-P-LINE-LEN.
052200     PERFORM C222-BACK-UP-ONE-CHAR
052300         UNTIL WK-P-LINE-LEN = 0
052400            OR WK-C-RPT-LINE (WK-P-LINE-LEN:1) NOT = SPACE.
052500*----------------------------------------------------------------*
052600 C222-BACK-UP-ONE-CHAR.
052700*----------------------------------------------------------------*
052800     SUBTRACT 1 FROM WK-P-LINE-LEN.
052900*----------------------------------------------------------------*
053000 C230-FIND-FROM-MARKER.
053100*----------------------------------------------------------------*
053200     MOVE 7 TO WK-P-FRM-SCAN.
053300     MOVE "N" TO WK-C-FOUND.
053400     PERFORM C231-TRY-FROM-HERE
053500         UNTIL WK-P-FRM-SCAN > WK-P-LINE-LEN - 6
053600            OR WK-C-FOUND = "Y".
053700*----------------------------------------------------------------*
053800 C231-TRY-FROM-HERE.
053900*----------------------------------------------------------------*
054000     IF WK-C-RPT-LINE (WK-P-FRM-SCAN:7) = " (from "
054100         MOVE WK-P-FRM-SCAN TO WK-P-FROM-MARK-POS
054200         MOVE "Y" TO WK-C-FOUND
054300     ELSE
054400         ADD 1 TO WK-P-FRM-SCAN
054500     END-IF.
054600*----------------------------------------------------------------*
054700 C240-PARSE-FROM-CLAUSE.
054800*----------------------------------------------------------------*
054900*    CONTENT OF THE PARENS RUNS FROM MARKER+7 TO LINE-LEN-1.
055000     MOVE 0 TO WK-P-COLON-POS.
055100     MOVE WK-P-LINE-LEN TO WK-P-FRM-SCAN.
055200     PERFORM C241-FIND-COLON-BACKWARD
055300         UNTIL WK-P-FRM-SCAN <= WK-P-FROM-MARK-POS + 7
055400            OR WK-P-COLON-POS > 0.
055500     MOVE SPACES TO WK-C-RPT-FROM-PATH.
055600     MOVE 0 TO WK-N-RPT-FROM-REV.
055700     IF WK-P-COLON-POS > 0
055800         COMPUTE WK-P-PATH-LEN2 =
055900             WK-P-COLON-POS - (WK-P-FROM-MARK-POS + 7)
056000         IF WK-P-PATH-LEN2 > 0
056100             MOVE WK-C-RPT-LINE
056200                  (WK-P-FROM-MARK-POS + 7:WK-P-PATH-LEN2)
056300                 TO WK-C-RPT-FROM-PATH
056400         END-IF
056500         COMPUTE WK-P-FRM-SCAN2 = WK-P-COLON-POS + 1
056600         PERFORM C242-COUNT-FROM-REV-DIGIT
056700             UNTIL WK-P-FRM-SCAN2 >= WK-P-LINE-LEN
056800                OR WK-C-RPT-LINE (WK-P-FRM-SCAN2:1)
056900                   IS NOT NUMERIC
057000     END-IF.
057100*----------------------------------------------------------------*
057200 C241-FIND-COLON-BACKWARD.
057300*----------------------------------------------------------------*
057400     IF WK-C-RPT-LINE (WK-P-FRM-SCAN:1) = ":"
057500         MOVE WK-P-FRM-SCAN TO WK-P-COLON-POS
057600     ELSE
057700         SUBTRACT 1 FROM WK-P-FRM-SCAN
057800     END-IF.
057900*----------------------------------------------------------------*
058000 C242-COUNT-FROM-REV-DIGIT.
058100*----------------------------------------------------------------*
058200     MOVE WK-C-RPT-LINE (WK-P-FRM-SCAN2:1) TO WK-C-RPT-ONE-DIGIT.
058300     COMPUTE WK-N-RPT-FROM-REV =
058400         WK-N-RPT-FROM-REV * 10 + WK-C-RPT-ONE-DIGIT.
058500     ADD 1 TO WK-P-FRM-SCAN2.
058600*----------------------------------------------------------------*
058700*----------------------------------------------------------------*
058800 C300-PARSE-COMMENT-LINE.
058900*----------------------------------------------------------------*
059000     IF WK-P-COMMENT-LINES-LEFT > 0
059100         PERFORM C310-APPEND-COMMENT-LINE
059200     ELSE
059300         IF WK-C-RPT-LINE NOT = SPACES
059400             DISPLAY "RVLRPT00 - MISSING BLANK LINE AFTER "
059500                     "COMMENT - REVISION " WK-C-SVNREV-ID
059600         END-IF
059700         MOVE 0 TO WK-N-DIFF-ADD
059800         MOVE 0 TO WK-N-DIFF-DEL
059900         MOVE 0 TO WK-N-DIFF-TOTADD
060000         MOVE 0 TO WK-N-DIFF-TOTDEL
060100         MOVE 0 TO WK-N-DIFF-TOTMOD
060200         MOVE "N" TO WK-C-DIFF-OPEN-SW
060300         SET WK-C-RPT-ST-DIFF TO TRUE
060400     END-IF.
060500*----------------------------------------------------------------*
060600 C399-PARSE-COMMENT-LINE-EX.
060700*----------------------------------------------------------------*
060800     EXIT.
060900*----------------------------------------------------------------*
061000 C310-APPEND-COMMENT-LINE.
061100*----------------------------------------------------------------*
061200     IF WK-P-COMMENT-PTR > 1
061300         STRING X"0A" DELIMITED BY SIZE
061400             INTO WK-C-SVNREV-COMMENT
061500             WITH POINTER WK-P-COMMENT-PTR
061600     END-IF.
061700     PERFORM C221-MEASURE-LINE-LEN.
061800     IF WK-P-LINE-LEN > 0
061900         STRING WK-C-RPT-LINE (1:WK-P-LINE-LEN) DELIMITED BY SIZE
062000             INTO WK-C-SVNREV-COMMENT
062100             WITH POINTER WK-P-COMMENT-PTR
062200     END-IF.
062300     SUBTRACT 1 FROM WK-P-COMMENT-LINES-LEFT.
062400*----------------------------------------------------------------*
062500*----------------------------------------------------------------*
062600 C400-PARSE-DIFF-LINE.
062700*----------------------------------------------------------------*
062800     IF WK-C-RPT-LINE = SPACES
062900         PERFORM C490-CLOSE-DIFF-FILE-IF-OPEN
063000         MOVE 0 TO WK-P-CUR-PROPS-SUB
063100         SET WK-C-RPT-ST-DIFF-PROPS TO TRUE
063200         GO TO C499-PARSE-DIFF-LINE-EX
063300     END-IF.
063400     IF WK-C-RPT-HEAD-TXT (1:7) = "Index: "
063500         PERFORM C490-CLOSE-DIFF-FILE-IF-OPEN
063600         PERFORM C410-OPEN-NEW-DIFF-FILE
063700         GO TO C499-PARSE-DIFF-LINE-EX
063800     END-IF.
063900     IF WK-C-DIFF-FILE-OPEN
064000         PERFORM C480-CLASSIFY-DIFF-LINE
064100     END-IF.
064200*----------------------------------------------------------------*
064300 C499-PARSE-DIFF-LINE-EX.
064400*----------------------------------------------------------------*
064500     EXIT.
064600*----------------------------------------------------------------*
064700 C410-OPEN-NEW-DIFF-FILE.
064800*----------------------------------------------------------------*
064900     PERFORM C221-MEASURE-LINE-LEN.
065000     COMPUTE WK-P-PATH-LEN = WK-P-LINE-LEN - 7.
065100     MOVE SPACES TO WK-C-RPT-DIFF-PATH.
065200     IF WK-P-PATH-LEN > 0
065300         MOVE WK-C-RPT-LINE (8:WK-P-PATH-LEN)
065400             TO WK-C-RPT-DIFF-PATH
065500     END-IF.
065600     MOVE "N" TO WK-C-PENDING-DEL-SW.
065700     IF WK-P-PATH-LEN > 10
065800         IF WK-C-RPT-DIFF-PATH (WK-P-PATH-LEN - 9:10) =
065900             " (deleted)"
066000             COMPUTE WK-P-NEW-PATH-LEN = WK-P-PATH-LEN - 10
066100             MOVE WK-C-RPT-DIFF-PATH TO WK-C-RPT-DIFF-PATH2
066200             MOVE SPACES TO WK-C-RPT-DIFF-PATH
066300             MOVE WK-C-RPT-DIFF-PATH2 (1:WK-P-NEW-PATH-LEN)
066400                 TO WK-C-RPT-DIFF-PATH
066500             MOVE "Y" TO WK-C-PENDING-DEL-SW
066600         END-IF
066700     END-IF.
066800     PERFORM C430-FIND-FC-BY-NAME.
066900     IF WK-C-FOUND = "Y"
067000         MOVE WK-P-SUB TO WK-P-CUR-FC-SUB
067100         IF WK-C-PENDING-DELETE
067200            AND WK-C-SVNREV-FC-MANIFEST-N (WK-P-CUR-FC-SUB)
067300             SET WK-C-SVNREV-FC-DELETED (WK-P-CUR-FC-SUB)
067400                 TO TRUE
067500         END-IF
067600     ELSE
067700         ADD 1 TO WK-C-SVNREV-FC-COUNT
067800         MOVE WK-C-SVNREV-FC-COUNT TO WK-P-CUR-FC-SUB
067900         MOVE SPACES TO WK-C-SVNREV-FC-FILENAME (WK-P-CUR-FC-SUB)
068000         MOVE WK-C-RPT-DIFF-PATH
068100             TO WK-C-SVNREV-FC-FILENAME (WK-P-CUR-FC-SUB)
068200         IF WK-C-PENDING-DELETE
068300             SET WK-C-SVNREV-FC-DELETED (WK-P-CUR-FC-SUB)
068400                 TO TRUE
068500         ELSE
068600             SET WK-C-SVNREV-FC-MODIFIED (WK-P-CUR-FC-SUB)
068700                 TO TRUE
068800         END-IF
068900         SET WK-C-SVNREV-FC-MANIFEST-N (WK-P-CUR-FC-SUB) TO TRUE
069000         SET WK-C-SVNREV-FC-BINARY-N (WK-P-CUR-FC-SUB)   TO TRUE
069100         MOVE SPACES TO WK-C-SVNREV-FC-FROM-PATH (WK-P-CUR-FC-SUB)
069200         MOVE 0 TO WK-C-SVNREV-FC-FROM-REV (WK-P-CUR-FC-SUB)
069300     END-IF.
069400     MOVE 0 TO WK-N-DIFF-ADD.
069500     MOVE 0 TO WK-N-DIFF-DEL.
069600     MOVE 0 TO WK-N-DIFF-TOTADD.
069700     MOVE 0 TO WK-N-DIFF-TOTDEL.
069800     MOVE 0 TO WK-N-DIFF-TOTMOD.
069900     MOVE "Y" TO WK-C-DIFF-OPEN-SW.
070000*----------------------------------------------------------------*
070100 C430-FIND-FC-BY-NAME.
070200*----------------------------------------------------------------*
070300     MOVE 0 TO WK-P-SUB.
070400     MOVE "N" TO WK-C-FOUND.
070500     PERFORM C431-TRY-NAME-MATCH
070600         UNTIL WK-P-SUB >= WK-C-SVNREV-FC-COUNT
070700            OR WK-C-FOUND = "Y".
070800*----------------------------------------------------------------*
070900 C431-TRY-NAME-MATCH.
071000*----------------------------------------------------------------*
071100     ADD 1 TO WK-P-SUB.
071200     IF WK-C-SVNREV-FC-FILENAME (WK-P-SUB) = WK-C-RPT-DIFF-PATH
071300         MOVE "Y" TO WK-C-FOUND
071400     END-IF.
071500*----------------------------------------------------------------*
071600 C480-CLASSIFY-DIFF-LINE.
071700*----------------------------------------------------------------*
071800     EVALUATE TRUE
071900         WHEN WK-C-RPT-LINE (1:3) = "---"
072000             CONTINUE
072100         WHEN WK-C-RPT-LINE (1:3) = "+++"
072200             CONTINUE
072300         WHEN WK-C-RPT-LINE (1:2) = "@@"
072400             CONTINUE
072500         WHEN WK-C-RPT-LINE (1:67) = WK-C-RPT-EQUALS-67
072600             CONTINUE
072700         WHEN WK-C-RPT-LINE (1:1) = "-"
072800             ADD 1 TO WK-N-DIFF-DEL
072900             ADD 1 TO WK-N-DIFF-TOTDEL
073000         WHEN WK-C-RPT-LINE (1:1) = "+"
073100             ADD 1 TO WK-N-DIFF-ADD
073200             ADD 1 TO WK-N-DIFF-TOTADD
073300         WHEN WK-C-RPT-LINE (1:1) = SPACE
073400             IF WK-N-DIFF-ADD > 0 OR WK-N-DIFF-DEL > 0
073500                 PERFORM C485-FOLD-ADD-DEL-INTO-MOD
073600             END-IF
073700         WHEN WK-C-RPT-LINE (1:45) = WK-C-RPT-LIT-BINARY
073800             SET WK-C-SVNREV-FC-BINARY-Y (WK-P-CUR-FC-SUB)
073900                 TO TRUE
074000         WHEN OTHER
074100             CONTINUE
074200     END-EVALUATE.
074300*----------------------------------------------------------------*
074400 C485-FOLD-ADD-DEL-INTO-MOD.
074500*----------------------------------------------------------------*
074600     IF WK-N-DIFF-ADD > WK-N-DIFF-DEL
074700         ADD WK-N-DIFF-ADD TO WK-N-DIFF-TOTMOD
074800     ELSE
074900         ADD WK-N-DIFF-DEL TO WK-N-DIFF-TOTMOD
075000     END-IF.
075100     MOVE 0 TO WK-N-DIFF-ADD.
075200     MOVE 0 TO WK-N-DIFF-DEL.
075300*----------------------------------------------------------------*
075400 C490-CLOSE-DIFF-FILE-IF-OPEN.
075500*----------------------------------------------------------------*
075600     IF WK-C-DIFF-FILE-OPEN
075700         IF WK-N-DIFF-ADD > 0 OR WK-N-DIFF-DEL > 0
075800             PERFORM C485-FOLD-ADD-DEL-INTO-MOD
075900         END-IF
076000         MOVE WK-N-DIFF-TOTADD
076100             TO WK-C-SVNREV-FC-LINES-ADD (WK-P-CUR-FC-SUB)
076200         MOVE WK-N-DIFF-TOTDEL
076300             TO WK-C-SVNREV-FC-LINES-DEL (WK-P-CUR-FC-SUB)
076400         MOVE WK-N-DIFF-TOTMOD
076500             TO WK-C-SVNREV-FC-LINES-CHG (WK-P-CUR-FC-SUB)
076600         MOVE "N" TO WK-C-DIFF-OPEN-SW
076700     END-IF.
076800*----------------------------------------------------------------*
076900*----------------------------------------------------------------*
077000 C600-PARSE-PROPS-LINE.
077100*----------------------------------------------------------------*
077200     IF WK-C-RPT-HEAD-TXT (1:7) = "Index: "
077300         MOVE 0 TO WK-P-CUR-PROPS-SUB
077400         SET WK-C-RPT-ST-DIFF TO TRUE
077500         PERFORM C400-PARSE-DIFF-LINE
077600            THRU C499-PARSE-DIFF-LINE-EX
077700         GO TO C699-PARSE-PROPS-LINE-EX
077800     END-IF.
077900     IF WK-C-RPT-HEAD-TXT (1:21) = "Property changes on: "
078000         PERFORM C610-FIND-PROPS-FILE
078100         GO TO C699-PARSE-PROPS-LINE-EX
078200     END-IF.
078300     IF WK-C-RPT-LINE (1:79) = WK-C-RPT-UNDERSCR-79
078400         GO TO C699-PARSE-PROPS-LINE-EX
078500     END-IF.
078600     IF WK-P-CUR-PROPS-SUB > 0
078700         IF (WK-C-RPT-LINE (1:23) = WK-C-RPT-LIT-MODIFIED
078800            OR WK-C-RPT-LINE (1:20) = WK-C-RPT-LIT-ADDED)
078900            AND WK-C-SVNREV-FC-MANIFEST-Y (WK-P-CUR-PROPS-SUB)
079000             SET WK-C-SVNREV-MRG-MERGED TO TRUE
079100         END-IF
079200     END-IF.
079300*----------------------------------------------------------------*
079400 C699-PARSE-PROPS-LINE-EX.
079500*----------------------------------------------------------------*
079600     EXIT.
079700*----------------------------------------------------------------*
079800 C610-FIND-PROPS-FILE.
079900*----------------------------------------------------------------*
080000     PERFORM C221-MEASURE-LINE-LEN.
080100     COMPUTE WK-P-PATH-LEN = WK-P-LINE-LEN - 21.
080200     MOVE SPACES TO WK-C-RPT-DIFF-PATH.
080300     IF WK-P-PATH-LEN > 0
080400         MOVE WK-C-RPT-LINE (22:WK-P-PATH-LEN)
080500             TO WK-C-RPT-DIFF-PATH
080600     END-IF.
080700     PERFORM C430-FIND-FC-BY-NAME.
080800     IF WK-C-FOUND = "Y"
080900         MOVE WK-P-SUB TO WK-P-CUR-PROPS-SUB
081000     ELSE
081100         MOVE 0 TO WK-P-CUR-PROPS-SUB
081200     END-IF.
081300*----------------------------------------------------------------*
081400*----------------------------------------------------------------*
081500 C900-CLOSE-REVISION-IF-OPEN.
081600*----------------------------------------------------------------*
081700     IF WK-C-RPT-REV-OPEN
081800         PERFORM C490-CLOSE-DIFF-FILE-IF-OPEN
081900         IF WK-C-RPT-TRACE-ON
082000             DISPLAY "RVLRPT00 - CLOSING REVISION "
082100                     WK-C-SVNREV-ID
082200         END-IF
082300         CALL "RVLISSX" USING WK-C-SVNREV-RECORD
082400         SET WK-C-CSVW-OP-WRITE TO TRUE
082500         CALL "RVLCSVW" USING WK-C-CSVW-CTL, WK-C-SVNREV-RECORD
082600         MOVE "N" TO WK-C-RPT-REV-OPEN-SW
082700     END-IF.
082800*----------------------------------------------------------------*
082900 C999-CLOSE-REVISION-IF-OPEN-EX.
083000*----------------------------------------------------------------*
083100     EXIT.
083200*----------------------------------------------------------------*
083300*----------------------------------------------------------------*
083400 Z500-CLOSE-REPORT-FILE-CALL.
083500*----------------------------------------------------------------*
083600     SET WK-C-CSVW-OP-CLOSE TO TRUE.
083700     CALL "RVLCSVW" USING WK-C-CSVW-CTL, WK-C-SVNREV-RECORD.
083800*----------------------------------------------------------------*
083900 Z599-CLOSE-REPORT-FILE-CALL-EX.
084000*----------------------------------------------------------------*
084100     EXIT.
084200*----------------------------------------------------------------*
084300*----------------------------------------------------------------*
084400 Z000-END-PROGRAM-ROUTINE.
084500*----------------------------------------------------------------*
084600     CLOSE SVNLOG-INPUT.
084700*----------------------------------------------------------------*
084800 Z999-END-PROGRAM-ROUTINE-EX.
084900*----------------------------------------------------------------*
085000     EXIT.
